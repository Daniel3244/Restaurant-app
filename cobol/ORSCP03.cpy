000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORSCP03                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Incoming order requ *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORSCP03                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Record layout for new-order requests read from the order  *        
000310*      request file (ORDREQ).  One record per order to be create *        
000320*      carrying the order type and up to 20 requested menu lines *        
000330*      menu id and quantity.  Consumed by ORS0CRT, which prices  *        
000340*      line from the menu master and builds the ORSCP02 order re *        
000350*                                                                *        
000360* CHANGE ACTIVITY :                                              *        
000370*      $SEG(ORSCP03),COMP(ORSYS),PROD(ORDREG  ):                 *        
000380*                                                                *        
000390* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000400* $D0= I00418 100 870618 BKW    : INITIAL VERSION - ORDER REQUES *        
000410* $D1= I01072 200 020815 KDM    : RAISED REQ-ITEMS TABLE FROM 12 *        
000420* $D2= I01188 210 050317 PDB    : RENUMBERED FIELDS TO MATCH ORS *        
000430*                                                                *        
000440******************************************************************        
000450*                                                                *        
000460* Order request record - fixed length, sequential file,          *        
000470* arrival order, one record per order to be created              *        
000480******************************************************************        
000490                                                                          
000500 03  REQ-TYPE                    PIC X(12).                               
000510 03  REQ-ITEM-COUNT              PIC 9(2).                                
000520 03  REQ-ITEMS OCCURS 20 TIMES.                                           
000530     05  REQ-MENU-ID                 PIC 9(6).                            
000540     05  REQ-QTY                     PIC 9(3).                            
000550*    Reserved for expansion - do not use without DP approval              
000560 03  FILLER                      PIC X(06).                               
