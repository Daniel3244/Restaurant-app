000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORSCP07                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Search / extract cr *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORSCP07                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Record layout for the search-criteria control record read *        
000310*      the search/filter subroutine (ORS0FLT) and by the extract *        
000320*      reporting runs that call it (ORS0CSV, ORS0RPT, ORS0STA).  *        
000330*      field is optional - a zero or space value means that crit *        
000340*      is not applied and every order passes it.                 *        
000350*                                                                *        
000360* CHANGE ACTIVITY :                                              *        
000370*      $SEG(ORSCP07),COMP(ORSYS),PROD(ORDREG  ):                 *        
000380*                                                                *        
000390* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000400* $D0= I00512 100 870915 BKW    : INITIAL VERSION - SEARCH CRITE *        
000410* $D1= I00914 140 981204 EOL    : Y2K - EXPANDED CRIT-DATE-FROM/ *        
000420* $D2= I01188 210 050317 PDB    : ADDED SET SWITCHES FOR OPTIONA *        
000430*                                                                *        
000440******************************************************************        
000450*                                                                *        
000460* Search criteria record - read once per extract/report          *        
000470* run from the criteria control file (CRITIN)                    *        
000480******************************************************************        
000490                                                                          
000500 03  CRIT-DATE-FROM              PIC 9(8).                                
000510 03  CRIT-DATE-TO                PIC 9(8).                                
000520 03  CRIT-TIME-FROM              PIC 9(6).                                
000530 03  CRIT-TIME-FROM-SW           PIC X(01).                               
000540     88  CRIT-TIME-FROM-SET          VALUE 'Y'.                           
000550 03  CRIT-TIME-TO                PIC 9(6).                                
000560 03  CRIT-TIME-TO-SW             PIC X(01).                               
000570     88  CRIT-TIME-TO-SET            VALUE 'Y'.                           
000580 03  CRIT-STATUS                 PIC X(14).                               
000590 03  CRIT-TYPE                   PIC X(12).                               
000600*    Reserved for expansion - do not use without DP approval              
000610 03  FILLER                      PIC X(06).                               
