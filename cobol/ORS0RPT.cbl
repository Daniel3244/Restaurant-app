000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORS0RPT                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Orders Report Gener *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORS0RPT                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Reads the one SEARCH-CRITERIA record from CRITIN (if the  *        
000310*      carries none, every order passes unfiltered), reads the o *        
000320*      register start to finish, calls ORS0FLT once per order to *        
000330*      the six optional criteria, and for every order that match *        
000340*      prints one detail line to ORDRPT - order number, order da *        
000350*      order time, type, status, the item list and the order tot *        
000360*      Heading carries the selection period/hours when the run w *        
000370*      restricted to one; footer carries the order count and the *        
000380*      grand total value of every order listed.                  *        
000390*                                                                *        
000400* CHANGE ACTIVITY :                                              *        
000410*      $SEG(ORS0RPT),COMP(ORSYS),PROD(ORDREG  ):                 *        
000420*                                                                *        
000430* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000440* $D0= I00417 100 870709 BKW    : INITIAL VERSION - DAILY ORDERS *        
000450* $D1= I00914 140 981204 EOL    : Y2K - EXPANDED ORD-DATE/ORD-CR *        
000460* $D2= I01188 210 050317 PDB    : REBUILT ON ORSCP09 COMMON HEAD *        
000470* $D2= I01188 210 050317 PDB    : AND ORS0FLT REPLACE THE OLD IN *        
000480*                                                                *        
000490******************************************************************        
000500                                                                          
000510 IDENTIFICATION DIVISION.                                                 
000520 PROGRAM-ID.     ORS0RPT.                                                 
000530 AUTHOR.         B KOWALCZYK.                                             
000540 INSTALLATION.   NOVA GASTRO SYSTEMS - DATA PROCESSING.                   
000550 DATE-WRITTEN.   JULY 1987.                                               
000560 DATE-COMPILED.                                                           
000570 SECURITY.       NOVA GASTRO SYSTEMS - DP DEPARTMENT CONFIDENTIAL.        
000580*                                                                         
000590                                                                          
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM                                                   
000640     UPSI-0 ON  STATUS IS ORS-RERUN-SWITCH                                
000650           OFF STATUS IS ORS-NORMAL-RUN                                   
000660     CLASS ORS-NUMERIC-CLASS IS '0' THRU '9'.                             
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690     SELECT ORDER-REGISTER-FILE ASSIGN TO ORDREG                          
000700         ORGANIZATION IS SEQUENTIAL                                       
000710         FILE STATUS  IS WS-ORDREG-STATUS.                                
000720                                                                          
000730     SELECT CRITERIA-FILE       ASSIGN TO CRITIN                          
000740         ORGANIZATION IS SEQUENTIAL                                       
000750         FILE STATUS  IS WS-CRITIN-STATUS.                                
000760                                                                          
000770     SELECT ORDERS-REPORT-FILE  ASSIGN TO ORDRPT                          
000780         ORGANIZATION IS SEQUENTIAL                                       
000790         FILE STATUS  IS WS-ORDRPT-STATUS.                                
000800                                                                          
000810 DATA DIVISION.                                                           
000820 FILE SECTION.                                                            
000830*                                                                         
000840 FD  ORDER-REGISTER-FILE.                                                 
000850 01  ORD-RECORD.                                                          
000860     COPY ORSCP02.                                                        
000870*                                                                         
000880 FD  CRITERIA-FILE.                                                       
000890 01  CRIT-RECORD.                                                         
000900     COPY ORSCP07.                                                        
000910*                                                                         
000920 FD  ORDERS-REPORT-FILE.                                                  
000930 01  RPT-PRINT-LINE.                                                      
000940     03  RPT-LINE-TEXT            PIC X(131).                             
000950     03  FILLER                   PIC X(001).                             
000960*                                                                         
000970 WORKING-STORAGE SECTION.                                                 
000980*                                                                         
000990*----------------------------------------------------------------*        
001000* Run time eye-catcher for this invocation                       *        
001010*----------------------------------------------------------------*        
001020 01  WS-HEADER.                                                           
001030     03  WS-EYECATCHER           PIC X(16)                                
001040                                 VALUE 'ORS0RPT-------WS'.                
001050     03  WS-RUN-DATE             PIC 9(8).                                
001060     03  WS-RUN-TIME             PIC 9(6).                                
001070     03  FILLER                  PIC X(10) VALUE SPACES.                  
001080 01  WS-HEADER-X REDEFINES WS-HEADER.                                     
001090     03  FILLER                  PIC X(16).                               
001100     03  WS-RUN-DATE-X           PIC X(08).                               
001110     03  FILLER                  PIC X(16).                               
001120*                                                                         
001130*    Date/time the run was started                                        
001140 01  WS-CURRENT-DATE-TIME.                                                
001150     03  WS-TODAY                PIC 9(8).                                
001160     03  WS-NOW-HHMMSSCC         PIC 9(8).                                
001170     03  FILLER                  PIC X(04).                               
001180 01  WS-NOW-X REDEFINES WS-CURRENT-DATE-TIME.                             
001190     03  FILLER                  PIC X(8).                                
001200     03  WS-NOW-HHMMSS           PIC 9(6).                                
001210     03  FILLER                  PIC X(6).                                
001220*                                                                         
001230 01  WS-FILE-STATUSES.                                                    
001240     03  WS-ORDREG-STATUS        PIC X(2) VALUE SPACES.                   
001250     03  WS-CRITIN-STATUS        PIC X(2) VALUE SPACES.                   
001260     03  WS-ORDRPT-STATUS        PIC X(2) VALUE SPACES.                   
001270     03  FILLER                  PIC X(2).                                
001280*                                                                         
001290 01  WS-SWITCHES.                                                         
001300     03  WS-ORDREG-EOF-SW        PIC X VALUE 'N'.                         
001310         88  ORDREG-EOF              VALUE 'Y'.                           
001320     03  FILLER                  PIC X(03).                               
001330*                                                                         
001340 01  WS-COUNTERS.                                                         
001350     03  WS-ORDERS-READ          PIC S9(7) COMP VALUE ZERO.               
001360     03  WS-ORDERS-LISTED        PIC S9(7) COMP VALUE ZERO.               
001370     03  WS-PAGE-NO              PIC S9(4) COMP VALUE ZERO.               
001380     03  WS-LINE-CNT             PIC S9(4) COMP VALUE ZERO.               
001390     03  FILLER                  PIC X(02).                               
001400 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                                 
001410     03  FILLER                  PIC X(08).                               
001420     03  WS-PAGE-LINE-X          PIC X(06).                               
001430*                                                                         
001440*    Criteria match switch passed to ORS0FLT on every call                
001450 01  WS-MATCH-SWITCH.                                                     
001460     03  WS-MATCH-FLAG           PIC X(01).                               
001470         88  WS-ORDER-MATCHES        VALUE 'Y'.                           
001480     03  FILLER                  PIC X(03).                               
001490*                                                                         
001500*    Common report heading - title / period / hours lines,                
001510*    shared layout with ORS0STA                                           
001520 01  WS-RPT-HEADING.                                                      
001530     COPY ORSCP09.                                                        
001540*                                                                         
001550*    General purpose trailing-blank trim, reused for every                
001560*    alphanumeric field moved into a report column                        
001570 01  WS-TRIM-WORK.                                                        
001580     03  WS-TRIM-AREA            PIC X(60).                               
001590     03  FILLER                  PIC X(04).                               
001600*                                                                         
001610*    General purpose leading-blank trim, reused for every                 
001620*    numeric-edited field moved into a report column                      
001630 01  WS-LTRIM-WORK.                                                       
001640     03  WS-LTRIM-AREA           PIC X(12).                               
001650     03  FILLER                  PIC X(04).                               
001660*                                                                         
001670 01  WS-ITEMS-WORK.                                                       
001680     03  WS-ITEMS-TEXT           PIC X(160).                              
001690     03  WS-ITEMS-LEN            PIC S9(4) COMP.                          
001700     03  FILLER                  PIC X(02).                               
001710*                                                                         
001720 01  WS-ORDER-TOTAL-WORK.                                                 
001730     03  WS-ORDER-TOTAL          PIC S9(7)V99.                            
001740     03  WS-LINE-AMOUNT          PIC S9(7)V99.                            
001750     03  WS-GRAND-TOTAL          PIC S9(9)V99.                            
001760     03  FILLER                  PIC X(02).                               
001770*                                                                         
001780*    One detail line - NUMER/DATA/GODZ/TYP/STATUS/POZYCJE/KWOTA           
001790 01  WS-DETAIL-LINE.                                                      
001800     03  WS-DL-NUMBER            PIC X(06).                               
001810     03  FILLER                  PIC X(02) VALUE SPACES.                  
001820     03  WS-DL-DATE              PIC X(10).                               
001830     03  FILLER                  PIC X(02) VALUE SPACES.                  
001840     03  WS-DL-TIME              PIC X(05).                               
001850     03  FILLER                  PIC X(02) VALUE SPACES.                  
001860     03  WS-DL-TYPE              PIC X(12).                               
001870     03  FILLER                  PIC X(02) VALUE SPACES.                  
001880     03  WS-DL-STATUS            PIC X(14).                               
001890     03  FILLER                  PIC X(02) VALUE SPACES.                  
001900     03  WS-DL-ITEMS             PIC X(60).                               
001910     03  FILLER                  PIC X(02) VALUE SPACES.                  
001920     03  WS-DL-AMOUNT            PIC ZZ,ZZ9.99.                           
001930     03  FILLER                  PIC X(04) VALUE SPACES.                  
001940*                                                                         
001950 77  WS-STRING-PTR               PIC S9(4) COMP.                          
001960 77  WS-ITEM-SUB                 PIC S9(4) COMP.                          
001970 77  WS-TRIM-SUB                 PIC S9(4) COMP.                          
001980 77  WS-TRIM-LEN                 PIC S9(4) COMP.                          
001990 77  WS-LTRIM-SUB                PIC S9(4) COMP.                          
002000 77  WS-LTRIM-LEN                PIC S9(4) COMP.                          
002010 77  WS-FOOTER-ED                PIC ZZZZ9.                               
002020 77  WS-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.               
002030*                                                                         
002040 PROCEDURE DIVISION.                                                      
002050*                                                                         
002060*================================================================*        
002070* 000-MAIN - controls the whole orders report run                *        
002080*================================================================*        
002090 000-MAIN.                                                                
002100     ACCEPT WS-TODAY        FROM DATE YYYYMMDD.                           
002110     ACCEPT WS-NOW-HHMMSSCC FROM TIME.                                    
002120     MOVE WS-TODAY          TO WS-RUN-DATE.                               
002130     MOVE WS-NOW-HHMMSS     TO WS-RUN-TIME.                               
002140     MOVE ZERO TO WS-GRAND-TOTAL.                                         
002150                                                                          
002160     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
002170     PERFORM 300-WRITE-HEADINGS THRU 300-EXIT.                            
002180     PERFORM 200-READ-ORDER THRU 200-EXIT.                                
002190     PERFORM 250-PROCESS-ONE-ORDER THRU 250-EXIT                          
002200             UNTIL ORDREG-EOF.                                            
002210     PERFORM 500-WRITE-FOOTER THRU 500-EXIT.                              
002220     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002230                                                                          
002240     DISPLAY 'ORS0RPT ORDERS READ       = ' WS-ORDERS-READ.               
002250     DISPLAY 'ORS0RPT ORDERS LISTED     = ' WS-ORDERS-LISTED.             
002260     STOP RUN.                                                            
002270 000-EXIT.                                                                
002280     EXIT.                                                                
002290*                                                                         
002300*================================================================*        
002310* 200-READ-ORDER                                                 *        
002320*================================================================*        
002330 200-READ-ORDER.                                                          
002340     READ ORDER-REGISTER-FILE                                             
002350         AT END                                                           
002360             SET ORDREG-EOF TO TRUE                                       
002370         NOT AT END                                                       
002380             ADD 1 TO WS-ORDERS-READ                                      
002390     END-READ.                                                            
002400 200-EXIT.                                                                
002410     EXIT.                                                                
002420*                                                                         
002430*================================================================*        
002440* 220-BUILD-ITEMS-TEXT - joins <name> x <qty> pairs with a       *        
002450*   comma/space separator                                        *        
002460*================================================================*        
002470 220-BUILD-ITEMS-TEXT.                                                    
002480     MOVE SPACES TO WS-ITEMS-TEXT.                                        
002490     MOVE 1 TO WS-STRING-PTR.                                             
002500     PERFORM 225-APPEND-ONE-ITEM THRU 225-EXIT                            
002510             VARYING WS-ITEM-SUB FROM 1 BY 1                              
002520             UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.                          
002530     COMPUTE WS-ITEMS-LEN = WS-STRING-PTR - 1.                            
002540 220-EXIT.                                                                
002550     EXIT.                                                                
002560*                                                                         
002570 225-APPEND-ONE-ITEM.                                                     
002580     IF WS-ITEM-SUB > 1                                                   
002590         STRING ', ' DELIMITED BY SIZE                                    
002600             INTO WS-ITEMS-TEXT                                           
002610             WITH POINTER WS-STRING-PTR                                   
002620         END-STRING                                                       
002630     END-IF.                                                              
002640     STRING ITM-NAME (WS-ITEM-SUB)          DELIMITED BY '  '             
002650            ' x '                           DELIMITED BY SIZE             
002660            ITM-QTY (WS-ITEM-SUB)            DELIMITED BY SIZE            
002670         INTO WS-ITEMS-TEXT                                               
002680         WITH POINTER WS-STRING-PTR                                       
002690     END-STRING.                                                          
002700 225-EXIT.                                                                
002710     EXIT.                                                                
002720*                                                                         
002730*================================================================*        
002740* 230-COMPUTE-ORDER-TOTAL - sum of qty * unit price over every   *        
002750*   item line on the order                                       *        
002760*================================================================*        
002770 230-COMPUTE-ORDER-TOTAL.                                                 
002780     MOVE ZERO TO WS-ORDER-TOTAL.                                         
002790     PERFORM 235-ADD-ONE-ITEM-AMOUNT THRU 235-EXIT                        
002800             VARYING WS-ITEM-SUB FROM 1 BY 1                              
002810             UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.                          
002820 230-EXIT.                                                                
002830     EXIT.                                                                
002840*                                                                         
002850 235-ADD-ONE-ITEM-AMOUNT.                                                 
002860     COMPUTE WS-LINE-AMOUNT =                                             
002870         ITM-QTY (WS-ITEM-SUB) * ITM-PRICE (WS-ITEM-SUB).                 
002880     ADD WS-LINE-AMOUNT TO WS-ORDER-TOTAL.                                
002890 235-EXIT.                                                                
002900     EXIT.                                                                
002910*                                                                         
002920*================================================================*        
002930* 250-PROCESS-ONE-ORDER - test the order against the criteria    *        
002940*   record and print a detail line for every order that matches *         
002950*================================================================*        
002960 250-PROCESS-ONE-ORDER.                                                   
002970     MOVE 'N' TO WS-MATCH-FLAG.                                           
002980     CALL 'ORS0FLT' USING ORD-RECORD                                      
002990                           CRIT-RECORD                                    
003000                           WS-MATCH-SWITCH.                               
003010     IF WS-ORDER-MATCHES                                                  
003020         ADD 1 TO WS-ORDERS-LISTED                                        
003030         PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT                      
003040     END-IF.                                                              
003050     PERFORM 200-READ-ORDER THRU 200-EXIT.                                
003060 250-EXIT.                                                                
003070     EXIT.                                                                
003080*                                                                         
003090*================================================================*        
003100* 300-WRITE-HEADINGS - title, selection period/hours and the     *        
003110*   column heading line                                          *        
003120*================================================================*        
003130 300-WRITE-HEADINGS.                                                      
003140     MOVE SPACES TO RPT-TITLE-LINE.                                       
003150     MOVE 'RAPORT ZAMOWIEN' TO RPT-TITLE-TEXT.                            
003160     MOVE RPT-TITLE-LINE TO RPT-LINE-TEXT.                                
003170     WRITE RPT-PRINT-LINE.                                                
003180                                                                          
003190     IF CRIT-DATE-FROM NOT = ZERO OR CRIT-DATE-TO NOT = ZERO              
003200         MOVE SPACES TO RPT-PERIOD-LINE                                   
003210         MOVE CRIT-DATE-FROM TO RPT-PERIOD-FROM                           
003220         MOVE CRIT-DATE-TO   TO RPT-PERIOD-TO                             
003230         MOVE RPT-PERIOD-LINE TO RPT-LINE-TEXT                            
003240         WRITE RPT-PRINT-LINE                                             
003250     END-IF.                                                              
003260                                                                          
003270     IF CRIT-TIME-FROM-SET OR CRIT-TIME-TO-SET                            
003280         MOVE SPACES TO RPT-HOURS-LINE                                    
003290         MOVE CRIT-TIME-FROM TO RPT-HOURS-FROM                            
003300         MOVE CRIT-TIME-TO   TO RPT-HOURS-TO                              
003310         MOVE RPT-HOURS-LINE TO RPT-LINE-TEXT                             
003320         WRITE RPT-PRINT-LINE                                             
003330     END-IF.                                                              
003340                                                                          
003350     MOVE SPACES TO RPT-LINE-TEXT.                                        
003360     WRITE RPT-PRINT-LINE.                                                
003370                                                                          
003380     MOVE SPACES TO RPT-LINE-TEXT.                                        
003390     STRING 'NUMER   DATA        GODZ  TYP          '                     
003400                                         DELIMITED BY SIZE                
003410            'STATUS         POZYCJE'                                      
003420                                         DELIMITED BY SIZE                
003430         INTO RPT-LINE-TEXT                                               
003440     END-STRING.                                                          
003450     MOVE 'KWOTA' TO RPT-LINE-TEXT (120:5).                               
003460     WRITE RPT-PRINT-LINE.                                                
003470     ADD 1 TO WS-PAGE-NO.                                                 
003480     MOVE 5 TO WS-LINE-CNT.                                               
003490 300-EXIT.                                                                
003500     EXIT.                                                                
003510*                                                                         
003520*================================================================*        
003530* 400-WRITE-DETAIL-LINE - formats and prints one order line      *        
003540*================================================================*        
003550 400-WRITE-DETAIL-LINE.                                                   
003560     PERFORM 220-BUILD-ITEMS-TEXT THRU 220-EXIT.                          
003570     PERFORM 230-COMPUTE-ORDER-TOTAL THRU 230-EXIT.                       
003580     ADD WS-ORDER-TOTAL TO WS-GRAND-TOTAL.                                
003590                                                                          
003600     MOVE SPACES TO WS-DETAIL-LINE.                                       
003610     MOVE ORD-NUMBER TO WS-DL-NUMBER.                                     
003620                                                                          
003630     MOVE SPACES TO WS-LTRIM-AREA.                                        
003640     STRING ORD-DATE-YYYY DELIMITED BY SIZE                               
003650            '-'           DELIMITED BY SIZE                               
003660            ORD-DATE-MM   DELIMITED BY SIZE                               
003670            '-'           DELIMITED BY SIZE                               
003680            ORD-DATE-DD   DELIMITED BY SIZE                               
003690         INTO WS-LTRIM-AREA                                               
003700     END-STRING.                                                          
003710     MOVE WS-LTRIM-AREA (1:10) TO WS-DL-DATE.                             
003720                                                                          
003730     MOVE SPACES TO WS-LTRIM-AREA.                                        
003740     STRING ORD-CREATED-TIME (1:2) DELIMITED BY SIZE                      
003750            ':'                    DELIMITED BY SIZE                      
003760            ORD-CREATED-TIME (3:2) DELIMITED BY SIZE                      
003770         INTO WS-LTRIM-AREA                                               
003780     END-STRING.                                                          
003790     MOVE WS-LTRIM-AREA (1:5) TO WS-DL-TIME.                              
003800                                                                          
003810     MOVE SPACES TO WS-TRIM-AREA.                                         
003820     MOVE ORD-TYPE TO WS-TRIM-AREA.                                       
003830     PERFORM 610-TRIM-TRAILING-SPACES THRU 610-EXIT.                      
003840     MOVE WS-TRIM-AREA (1:12) TO WS-DL-TYPE.                              
003850                                                                          
003860     MOVE SPACES TO WS-TRIM-AREA.                                         
003870     MOVE ORD-STATUS TO WS-TRIM-AREA.                                     
003880     PERFORM 610-TRIM-TRAILING-SPACES THRU 610-EXIT.                      
003890     MOVE WS-TRIM-AREA (1:14) TO WS-DL-STATUS.                            
003900                                                                          
003910     MOVE WS-ITEMS-TEXT (1:60) TO WS-DL-ITEMS.                            
003920     MOVE WS-ORDER-TOTAL TO WS-DL-AMOUNT.                                 
003930                                                                          
003940     MOVE SPACES TO RPT-LINE-TEXT.                                        
003950     MOVE WS-DETAIL-LINE TO RPT-LINE-TEXT.                                
003960     WRITE RPT-PRINT-LINE.                                                
003970     ADD 1 TO WS-LINE-CNT.                                                
003980 400-EXIT.                                                                
003990     EXIT.                                                                
004000*                                                                         
004010*================================================================*        
004020* 500-WRITE-FOOTER - order count and the grand total value of    *        
004030*   every order listed on the run                                *        
004040*================================================================*        
004050 500-WRITE-FOOTER.                                                        
004060     MOVE SPACES TO RPT-LINE-TEXT.                                        
004070     WRITE RPT-PRINT-LINE.                                                
004080                                                                          
004090     MOVE WS-ORDERS-LISTED TO WS-FOOTER-ED.                               
004100     MOVE SPACES TO RPT-LINE-TEXT.                                        
004110     STRING 'LICZBA ZAMOWIEN: ' DELIMITED BY SIZE                         
004120            WS-FOOTER-ED        DELIMITED BY SIZE                         
004130         INTO RPT-LINE-TEXT                                               
004140     END-STRING.                                                          
004150     WRITE RPT-PRINT-LINE.                                                
004160                                                                          
004170     MOVE SPACES TO RPT-LINE-TEXT.                                        
004180     STRING 'SUMA: '       DELIMITED BY SIZE                              
004190            WS-GRAND-TOTAL DELIMITED BY SIZE                              
004200            ' zl'          DELIMITED BY SIZE                              
004210         INTO RPT-LINE-TEXT                                               
004220     END-STRING.                                                          
004230     WRITE RPT-PRINT-LINE.                                                
004240 500-EXIT.                                                                
004250     EXIT.                                                                
004260*                                                                         
004270*================================================================*        
004280* 610-TRIM-TRAILING-SPACES - trailing-blank scan of WS-TRIM-AREA *        
004290*================================================================*        
004300 610-TRIM-TRAILING-SPACES.                                                
004310     MOVE 60 TO WS-TRIM-SUB.                                              
004320     PERFORM 615-TRIM-ONE-CHAR THRU 615-EXIT                              
004330             UNTIL WS-TRIM-SUB = 0                                        
004340                OR WS-TRIM-AREA (WS-TRIM-SUB:1) NOT = SPACE.              
004350     MOVE WS-TRIM-SUB TO WS-TRIM-LEN.                                     
004360 610-EXIT.                                                                
004370     EXIT.                                                                
004380*                                                                         
004390 615-TRIM-ONE-CHAR.                                                       
004400     SUBTRACT 1 FROM WS-TRIM-SUB.                                         
004410 615-EXIT.                                                                
004420     EXIT.                                                                
004430*                                                                         
004440*================================================================*        
004450* 700-OPEN-FILES - also reads the one SEARCH-CRITERIA record, if *        
004460*   CRITIN is empty every criterion defaults to not-set          *        
004470*================================================================*        
004480 700-OPEN-FILES.                                                          
004490     OPEN INPUT  ORDER-REGISTER-FILE                                      
004500                  CRITERIA-FILE.                                          
004510     OPEN OUTPUT ORDERS-REPORT-FILE.                                      
004520                                                                          
004530     IF WS-ORDREG-STATUS NOT = '00'                                       
004540         DISPLAY 'ORS0RPT - ORDER REGISTER OPEN ERROR RC='                
004550                 WS-ORDREG-STATUS                                         
004560         MOVE 16 TO WS-RETURN-CODE                                        
004570         PERFORM 900-ABORT-RUN THRU 900-EXIT                              
004580     END-IF.                                                              
004590                                                                          
004600     READ CRITERIA-FILE                                                   
004610         AT END                                                           
004620             MOVE ZERO TO CRIT-DATE-FROM CRIT-DATE-TO                     
004630                          CRIT-TIME-FROM CRIT-TIME-TO                     
004640             MOVE SPACES TO CRIT-STATUS CRIT-TYPE                         
004650             MOVE 'N' TO CRIT-TIME-FROM-SW CRIT-TIME-TO-SW                
004660     END-READ.                                                            
004670 700-EXIT.                                                                
004680     EXIT.                                                                
004690*                                                                         
004700*================================================================*        
004710* 790-CLOSE-FILES                                                *        
004720*================================================================*        
004730 790-CLOSE-FILES.                                                         
004740     CLOSE ORDER-REGISTER-FILE                                            
004750           CRITERIA-FILE                                                  
004760           ORDERS-REPORT-FILE.                                            
004770 790-EXIT.                                                                
004780     EXIT.                                                                
004790*                                                                         
004800*================================================================*        
004810* 900-ABORT-RUN - fatal file error, terminate the run            *        
004820*================================================================*        
004830 900-ABORT-RUN.                                                           
004840     DISPLAY 'ORS0RPT - RUN ABORTED, SEE PRECEDING MESSAGES'.             
004850     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
004860     STOP RUN.                                                            
004870 900-EXIT.                                                                
004880     EXIT.                                                                
