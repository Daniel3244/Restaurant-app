000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORSCP04                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Status change histo *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORSCP04                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Record layout for the status-change journal (STCHJRN).  O *        
000310*      record is written for every accepted status change agains *        
000320*      order - this is the audit trail ORS0CHG builds and nothin *        
000330*      else on the system may write to this file.                *        
000340*                                                                *        
000350* CHANGE ACTIVITY :                                              *        
000360*      $SEG(ORSCP04),COMP(ORSYS),PROD(ORDREG  ):                 *        
000370*                                                                *        
000380* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000390* $D0= I00419 100 870625 BKW    : INITIAL VERSION - STATUS CHANG *        
000400* $D1= I00914 140 981204 EOL    : Y2K - EXPANDED CHG-CHANGED-TS  *        
000410* $D2= I01188 210 050317 PDB    : ADDED DATE/TIME REDEFINES FOR  *        
000420*                                                                *        
000430******************************************************************        
000440*                                                                *        
000450* Status change journal record - fixed length, sequential        *        
000460* file, append only, written in change sequence                  *        
000470******************************************************************        
000480                                                                          
000490 03  CHG-ORDER-ID                PIC 9(8).                                
000500 03  CHG-STATUS                  PIC X(14).                               
000510 03  CHG-CHANGED-TS              PIC 9(14).                               
000520 03  CHG-CHANGED-TS-X REDEFINES CHG-CHANGED-TS.                           
000530     05  CHG-CHANGED-DATE            PIC 9(8).                            
000540     05  CHG-CHANGED-TIME            PIC 9(6).                            
000550*    Reserved for expansion - do not use without DP approval              
000560 03  FILLER                      PIC X(04).                               
