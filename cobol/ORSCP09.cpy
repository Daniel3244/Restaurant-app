000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORSCP09                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Common report headi *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORSCP09                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Shared print-line layout used by both report generators   *        
000310*      (ORS0RPT and ORS0STA) for the report title line and the   *        
000320*      period/hours heading lines.  Each program still builds it *        
000330*      column-heading and detail line layouts locally - only the *        
000340*      title and period banner are common to both reports.       *        
000350*                                                                *        
000360* CHANGE ACTIVITY :                                              *        
000370*      $SEG(ORSCP09),COMP(ORSYS),PROD(ORDREG  ):                 *        
000380*                                                                *        
000390* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000400* $D0= I00623 110 890310 TZN    : INITIAL VERSION - COMMON REPOR *        
000410* $D1= I01188 210 050317 PDB    : WIDENED TO 132 COLUMN PRINTER  *        
000420*                                                                *        
000430******************************************************************        
000440*                                                                *        
000450* Common report heading block - included into the report         *        
000460* print-line working storage of ORS0RPT and ORS0STA              *        
000470******************************************************************        
000480                                                                          
000490 03  RPT-TITLE-LINE.                                                      
000500     05  FILLER                      PIC X(40) VALUE SPACES.              
000510     05  RPT-TITLE-TEXT              PIC X(40).                           
000520     05  FILLER                      PIC X(52) VALUE SPACES.              
000530 03  RPT-PERIOD-LINE.                                                     
000540     05  RPT-PERIOD-LIT              PIC X(07) VALUE 'Okres: '.           
000550     05  RPT-PERIOD-FROM             PIC X(08).                           
000560     05  FILLER                      PIC X(03) VALUE ' - '.               
000570     05  RPT-PERIOD-TO               PIC X(08).                           
000580     05  FILLER                      PIC X(106) VALUE SPACES.             
000590 03  RPT-HOURS-LINE.                                                      
000600     05  RPT-HOURS-LIT               PIC X(09) VALUE 'Godziny: '.         
000610     05  RPT-HOURS-FROM              PIC X(06).                           
000620     05  FILLER                      PIC X(03) VALUE ' - '.               
000630     05  RPT-HOURS-TO                PIC X(06).                           
000640     05  FILLER                      PIC X(108) VALUE SPACES.             
