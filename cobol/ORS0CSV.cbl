000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORS0CSV                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - CSV Extract Generat *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORS0CSV                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Reads the one SEARCH-CRITERIA record from CRITIN (if the  *        
000310*      carries none, every order passes unfiltered), reads the o *        
000320*      register start to finish, calls ORS0FLT once per order to *        
000330*      the six optional criteria, and for every order that match *        
000340*      writes a semicolon-delimited detail line to CSVOUT - orde *        
000350*      number, created date/time, type, status, an items column  *        
000360*      the order total.  A fixed header line precedes the detail *        
000370*                                                                *        
000380* CHANGE ACTIVITY :                                              *        
000390*      $SEG(ORS0CSV),COMP(ORSYS),PROD(ORDREG  ):                 *        
000400*                                                                *        
000410* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000420* $D0= I00640 100 871009 BKW    : INITIAL VERSION - CSV EXTRACT  *        
000430* $D1= I00914 140 981204 EOL    : Y2K - CREATED-DATE FIELD NOW C *        
000440* $D2= I01072 200 020815 KDM    : DROPPED CUSTOMER NAME COLUMN F *        
000450* $D3= I01188 210 050317 PDB    : NOW CALLS ORS0FLT FOR CRITERIA *        
000460*                                                                *        
000470******************************************************************        
000480                                                                          
000490 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     ORS0CSV.                                                 
000510 AUTHOR.         B KOWALCZYK.                                             
000520 INSTALLATION.   NOVA GASTRO SYSTEMS - DATA PROCESSING.                   
000530 DATE-WRITTEN.   OCTOBER 1987.                                            
000540 DATE-COMPILED.                                                           
000550 SECURITY.       NOVA GASTRO SYSTEMS - DP DEPARTMENT CONFIDENTIAL.        
000560*                                                                         
000570                                                                          
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM                                                   
000620     UPSI-0 ON  STATUS IS ORS-RERUN-SWITCH                                
000630           OFF STATUS IS ORS-NORMAL-RUN                                   
000640     CLASS ORS-NUMERIC-CLASS IS '0' THRU '9'.                             
000650 INPUT-OUTPUT SECTION.                                                    
000660 FILE-CONTROL.                                                            
000670     SELECT ORDER-REGISTER-FILE ASSIGN TO ORDREG                          
000680         ORGANIZATION IS SEQUENTIAL                                       
000690         FILE STATUS  IS WS-ORDREG-STATUS.                                
000700                                                                          
000710     SELECT CRITERIA-FILE       ASSIGN TO CRITIN                          
000720         ORGANIZATION IS SEQUENTIAL                                       
000730         FILE STATUS  IS WS-CRITIN-STATUS.                                
000740                                                                          
000750     SELECT CSV-EXTRACT-FILE    ASSIGN TO CSVOUT                          
000760         ORGANIZATION IS SEQUENTIAL                                       
000770         FILE STATUS  IS WS-CSVOUT-STATUS.                                
000780                                                                          
000790 DATA DIVISION.                                                           
000800 FILE SECTION.                                                            
000810*                                                                         
000820 FD  ORDER-REGISTER-FILE.                                                 
000830 01  ORD-RECORD.                                                          
000840     COPY ORSCP02.                                                        
000850*                                                                         
000860 FD  CRITERIA-FILE.                                                       
000870 01  CRIT-RECORD.                                                         
000880     COPY ORSCP07.                                                        
000890*                                                                         
000900*    Variable length output - one semicolon delimited line                
000910*    per selected order, length set by WS-CSV-LINE-LEN below              
000920 FD  CSV-EXTRACT-FILE                                                     
000930     RECORD IS VARYING IN SIZE FROM 1 TO 250 CHARACTERS                   
000940     DEPENDING ON WS-CSV-LINE-LEN.                                        
000950 01  CSV-LINE-REC.                                                        
000960     03  CSV-LINE-TEXT           PIC X(246).                              
000970     03  FILLER                  PIC X(004).                              
000980*                                                                         
000990 WORKING-STORAGE SECTION.                                                 
001000*                                                                         
001010*----------------------------------------------------------------*        
001020* Run time eye-catcher for this invocation                       *        
001030*----------------------------------------------------------------*        
001040 01  WS-HEADER.                                                           
001050     03  WS-EYECATCHER           PIC X(16)                                
001060                                 VALUE 'ORS0CSV-------WS'.                
001070     03  WS-RUN-DATE             PIC 9(8).                                
001080     03  WS-RUN-TIME             PIC 9(6).                                
001090     03  FILLER                  PIC X(10) VALUE SPACES.                  
001100*                                                                         
001110*    Date/time the run was started                                        
001120 01  WS-CURRENT-DATE-TIME.                                                
001130     03  WS-TODAY                PIC 9(8).                                
001140     03  WS-NOW-HHMMSSCC         PIC 9(8).                                
001150     03  FILLER                  PIC X(04).                               
001160 01  WS-NOW-X REDEFINES WS-CURRENT-DATE-TIME.                             
001170     03  FILLER                  PIC X(8).                                
001180     03  WS-NOW-HHMMSS           PIC 9(6).                                
001190     03  FILLER                  PIC X(6).                                
001200*                                                                         
001210*    Order created-date broken into YYYY-MM-DD for the CSV                
001220 01  WS-DATE-WORK.                                                        
001230     03  WS-DATE-RAW             PIC 9(8).                                
001240 01  WS-DATE-WORK-X REDEFINES WS-DATE-WORK.                               
001250     03  WS-DATE-YYYY            PIC 9(4).                                
001260     03  WS-DATE-MM              PIC 9(2).                                
001270     03  WS-DATE-DD              PIC 9(2).                                
001280*                                                                         
001290*    Order created-time broken into HH:MM for the CSV                     
001300 01  WS-TIME-WORK.                                                        
001310     03  WS-TIME-RAW             PIC 9(6).                                
001320 01  WS-TIME-WORK-X REDEFINES WS-TIME-WORK.                               
001330     03  WS-TIME-HH              PIC 9(2).                                
001340     03  WS-TIME-MM              PIC 9(2).                                
001350     03  WS-TIME-SS              PIC 9(2).                                
001360*                                                                         
001370 01  WS-FILE-STATUSES.                                                    
001380     03  WS-ORDREG-STATUS        PIC X(2) VALUE SPACES.                   
001390     03  WS-CRITIN-STATUS        PIC X(2) VALUE SPACES.                   
001400     03  WS-CSVOUT-STATUS        PIC X(2) VALUE SPACES.                   
001410     03  FILLER                  PIC X(2).                                
001420*                                                                         
001430 01  WS-SWITCHES.                                                         
001440     03  WS-ORDREG-EOF-SW        PIC X VALUE 'N'.                         
001450         88  ORDREG-EOF              VALUE 'Y'.                           
001460     03  FILLER                  PIC X(03).                               
001470*                                                                         
001480 01  WS-COUNTERS.                                                         
001490     03  WS-ORDERS-READ          PIC S9(7) COMP VALUE ZERO.               
001500     03  WS-ORDERS-SELECTED      PIC S9(7) COMP VALUE ZERO.               
001510     03  WS-ORDERS-WRITTEN       PIC S9(7) COMP VALUE ZERO.               
001520     03  FILLER                  PIC X(02).                               
001530*                                                                         
001540*    Criteria match switch passed to ORS0FLT on every call                
001550 01  WS-MATCH-SWITCH.                                                     
001560     03  WS-MATCH-FLAG           PIC X(01).                               
001570         88  WS-ORDER-MATCHES        VALUE 'Y'.                           
001580     03  FILLER                  PIC X(03).                               
001590*                                                                         
001600*    General purpose trailing-blank trim, reused for every                
001610*    alphanumeric field moved into the CSV line                           
001620 01  WS-TRIM-WORK.                                                        
001630     03  WS-TRIM-AREA            PIC X(50).                               
001640     03  FILLER                  PIC X(04).                               
001650*                                                                         
001660*    General purpose leading-blank trim, reused for every                 
001670*    numeric-edited field moved into the CSV line                         
001680 01  WS-LTRIM-WORK.                                                       
001690     03  WS-LTRIM-AREA           PIC X(10).                               
001700     03  FILLER                  PIC X(06).                               
001710*                                                                         
001720 01  WS-TYPE-HOLD.                                                        
001730     03  WS-TYPE-TRIMMED         PIC X(12).                               
001740     03  WS-TYPE-LEN             PIC S9(4) COMP.                          
001750     03  FILLER                  PIC X(02).                               
001760*                                                                         
001770 01  WS-STATUS-HOLD.                                                      
001780     03  WS-STATUS-TRIMMED       PIC X(14).                               
001790     03  WS-STATUS-LEN           PIC S9(4) COMP.                          
001800     03  FILLER                  PIC X(02).                               
001810*                                                                         
001820 01  WS-ORDNUM-HOLD.                                                      
001830     03  WS-ORDNUM-ED            PIC ZZZZZ9.                              
001840     03  WS-ORDNUM-TRIMMED       PIC X(06).                               
001850     03  WS-ORDNUM-TLEN          PIC S9(4) COMP.                          
001860     03  FILLER                  PIC X(02).                               
001870*                                                                         
001880 01  WS-QTY-HOLD.                                                         
001890     03  WS-QTY-ED               PIC ZZ9.                                 
001900     03  WS-QTY-TRIMMED          PIC X(03).                               
001910     03  WS-QTY-TLEN             PIC S9(4) COMP.                          
001920     03  FILLER                  PIC X(02).                               
001930*                                                                         
001940 01  WS-AMOUNT-HOLD.                                                      
001950     03  WS-AMOUNT-ED            PIC Z(6)9.99.                            
001960     03  WS-AMOUNT-TRIMMED       PIC X(10).                               
001970     03  WS-AMOUNT-TLEN          PIC S9(4) COMP.                          
001980     03  FILLER                  PIC X(02).                               
001990*                                                                         
002000 01  WS-ITEMS-WORK.                                                       
002010     03  WS-ITEMS-TEXT           PIC X(160).                              
002020     03  WS-ITEMS-LEN            PIC S9(4) COMP.                          
002030     03  FILLER                  PIC X(02).                               
002040*                                                                         
002050 01  WS-ORDER-TOTAL-WORK.                                                 
002060     03  WS-ORDER-TOTAL          PIC S9(7)V99.                            
002070     03  WS-LINE-AMOUNT          PIC S9(7)V99.                            
002080     03  FILLER                  PIC X(02).                               
002090*                                                                         
002100 77  WS-CSV-LINE-LEN             PIC S9(4) COMP.                          
002110 77  WS-STRING-PTR               PIC S9(4) COMP.                          
002120 77  WS-ITEM-SUB                 PIC S9(4) COMP.                          
002130 77  WS-TRIM-SUB                 PIC S9(4) COMP.                          
002140 77  WS-TRIM-LEN                 PIC S9(4) COMP.                          
002150 77  WS-LTRIM-SUB                PIC S9(4) COMP.                          
002160 77  WS-LTRIM-LEN                PIC S9(4) COMP.                          
002170 77  WS-CSVLEN-SUB               PIC S9(4) COMP.                          
002180 77  WS-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.               
002190*                                                                         
002200 PROCEDURE DIVISION.                                                      
002210*                                                                         
002220*================================================================*        
002230* 000-MAIN - controls the whole CSV extract run                  *        
002240*================================================================*        
002250 000-MAIN.                                                                
002260     ACCEPT WS-TODAY        FROM DATE YYYYMMDD.                           
002270     ACCEPT WS-NOW-HHMMSSCC FROM TIME.                                    
002280     MOVE WS-TODAY          TO WS-RUN-DATE.                               
002290     MOVE WS-NOW-HHMMSS     TO WS-RUN-TIME.                               
002300                                                                          
002310     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
002320     PERFORM 100-WRITE-CSV-HEADER THRU 100-EXIT.                          
002330     PERFORM 200-READ-ORDER THRU 200-EXIT.                                
002340     PERFORM 250-PROCESS-ONE-ORDER THRU 250-EXIT                          
002350             UNTIL ORDREG-EOF.                                            
002360     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002370                                                                          
002380     DISPLAY 'ORS0CSV ORDERS READ       = ' WS-ORDERS-READ.               
002390     DISPLAY 'ORS0CSV ORDERS SELECTED   = ' WS-ORDERS-SELECTED.           
002400     DISPLAY 'ORS0CSV ORDERS WRITTEN    = ' WS-ORDERS-WRITTEN.            
002410     STOP RUN.                                                            
002420 000-EXIT.                                                                
002430     EXIT.                                                                
002440*                                                                         
002450*================================================================*        
002460* 100-WRITE-CSV-HEADER - one fixed header line, written once     *        
002470*================================================================*        
002480 100-WRITE-CSV-HEADER.                                                    
002490     MOVE SPACES TO CSV-LINE-TEXT.                                        
002500     STRING 'order_number;created_date;created_time;type;'                
002510             'status;items;total'                                         
002520         DELIMITED BY SIZE                                                
002530         INTO CSV-LINE-TEXT                                               
002540     END-STRING.                                                          
002550     PERFORM 600-COMPUTE-CSV-LEN THRU 600-EXIT.                           
002560     WRITE CSV-LINE-REC.                                                  
002570 100-EXIT.                                                                
002580     EXIT.                                                                
002590*                                                                         
002600*================================================================*        
002610* 200-READ-ORDER                                                 *        
002620*================================================================*        
002630 200-READ-ORDER.                                                          
002640     READ ORDER-REGISTER-FILE                                             
002650         AT END                                                           
002660             SET ORDREG-EOF TO TRUE                                       
002670         NOT AT END                                                       
002680             ADD 1 TO WS-ORDERS-READ                                      
002690     END-READ.                                                            
002700 200-EXIT.                                                                
002710     EXIT.                                                                
002720*                                                                         
002730*================================================================*        
002740* 250-PROCESS-ONE-ORDER - test the order against the criteria    *        
002750*   record and write a detail line for every order that matches *         
002760*================================================================*        
002770 250-PROCESS-ONE-ORDER.                                                   
002780     MOVE 'N' TO WS-MATCH-FLAG.                                           
002790     CALL 'ORS0FLT' USING ORD-RECORD                                      
002800                           CRIT-RECORD                                    
002810                           WS-MATCH-SWITCH.                               
002820     IF WS-ORDER-MATCHES                                                  
002830         ADD 1 TO WS-ORDERS-SELECTED                                      
002840         PERFORM 300-WRITE-CSV-DETAIL THRU 300-EXIT                       
002850     END-IF.                                                              
002860     PERFORM 200-READ-ORDER THRU 200-EXIT.                                
002870 250-EXIT.                                                                
002880     EXIT.                                                                
002890*                                                                         
002900*================================================================*        
002910* 220-BUILD-ITEMS-TEXT - joins <name> x <qty> pairs with a       *        
002920*   comma/space separator                                        *        
002930*================================================================*        
002940 220-BUILD-ITEMS-TEXT.                                                    
002950     MOVE SPACES TO WS-ITEMS-TEXT.                                        
002960     MOVE 1 TO WS-STRING-PTR.                                             
002970     PERFORM 225-APPEND-ONE-ITEM THRU 225-EXIT                            
002980             VARYING WS-ITEM-SUB FROM 1 BY 1                              
002990             UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.                          
003000     COMPUTE WS-ITEMS-LEN = WS-STRING-PTR - 1.                            
003010 220-EXIT.                                                                
003020     EXIT.                                                                
003030*                                                                         
003040 225-APPEND-ONE-ITEM.                                                     
003050     IF WS-ITEM-SUB > 1                                                   
003060         STRING ', ' DELIMITED BY SIZE                                    
003070             INTO WS-ITEMS-TEXT                                           
003080             WITH POINTER WS-STRING-PTR                                   
003090         END-STRING                                                       
003100     END-IF.                                                              
003110     MOVE SPACES TO WS-TRIM-AREA.                                         
003120     MOVE ITM-NAME (WS-ITEM-SUB) TO WS-TRIM-AREA.                         
003130     PERFORM 610-TRIM-TRAILING-SPACES THRU 610-EXIT.                      
003140     MOVE ITM-QTY (WS-ITEM-SUB) TO WS-QTY-ED.                             
003150     MOVE WS-QTY-ED TO WS-LTRIM-AREA.                                     
003160     PERFORM 650-LEFT-TRIM-AMOUNT THRU 650-EXIT.                          
003170     STRING WS-TRIM-AREA (1:WS-TRIM-LEN)  DELIMITED BY SIZE               
003180            ' x '                         DELIMITED BY SIZE               
003190            WS-LTRIM-AREA (WS-LTRIM-SUB:WS-LTRIM-LEN)                     
003200                                           DELIMITED BY SIZE              
003210         INTO WS-ITEMS-TEXT                                               
003220         WITH POINTER WS-STRING-PTR                                       
003230     END-STRING.                                                          
003240 225-EXIT.                                                                
003250     EXIT.                                                                
003260*                                                                         
003270*================================================================*        
003280* 230-COMPUTE-ORDER-TOTAL - sum of qty * unit price over every   *        
003290*   item line on the order                                       *        
003300*================================================================*        
003310 230-COMPUTE-ORDER-TOTAL.                                                 
003320     MOVE ZERO TO WS-ORDER-TOTAL.                                         
003330     PERFORM 235-ADD-ONE-ITEM-AMOUNT THRU 235-EXIT                        
003340             VARYING WS-ITEM-SUB FROM 1 BY 1                              
003350             UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.                          
003360 230-EXIT.                                                                
003370     EXIT.                                                                
003380*                                                                         
003390 235-ADD-ONE-ITEM-AMOUNT.                                                 
003400     COMPUTE WS-LINE-AMOUNT =                                             
003410         ITM-QTY (WS-ITEM-SUB) * ITM-PRICE (WS-ITEM-SUB).                 
003420     ADD WS-LINE-AMOUNT TO WS-ORDER-TOTAL.                                
003430 235-EXIT.                                                                
003440     EXIT.                                                                
003450*                                                                         
003460*================================================================*        
003470* 300-WRITE-CSV-DETAIL - formats and writes one CSV line for the *        
003480*   order currently held in ORD-RECORD                           *        
003490*================================================================*        
003500 300-WRITE-CSV-DETAIL.                                                    
003510     PERFORM 220-BUILD-ITEMS-TEXT THRU 220-EXIT.                          
003520     PERFORM 230-COMPUTE-ORDER-TOTAL THRU 230-EXIT.                       
003530                                                                          
003540     MOVE ORD-CREATED-DATE TO WS-DATE-RAW.                                
003550     MOVE ORD-CREATED-TIME TO WS-TIME-RAW.                                
003560                                                                          
003570     MOVE SPACES TO WS-TRIM-AREA.                                         
003580     MOVE ORD-TYPE TO WS-TRIM-AREA.                                       
003590     PERFORM 610-TRIM-TRAILING-SPACES THRU 610-EXIT.                      
003600     MOVE WS-TRIM-AREA TO WS-TYPE-TRIMMED.                                
003610     MOVE WS-TRIM-LEN  TO WS-TYPE-LEN.                                    
003620                                                                          
003630     MOVE SPACES TO WS-TRIM-AREA.                                         
003640     MOVE ORD-STATUS TO WS-TRIM-AREA.                                     
003650     PERFORM 610-TRIM-TRAILING-SPACES THRU 610-EXIT.                      
003660     MOVE WS-TRIM-AREA TO WS-STATUS-TRIMMED.                              
003670     MOVE WS-TRIM-LEN  TO WS-STATUS-LEN.                                  
003680                                                                          
003690     MOVE ORD-NUMBER TO WS-ORDNUM-ED.                                     
003700     MOVE WS-ORDNUM-ED TO WS-LTRIM-AREA.                                  
003710     PERFORM 650-LEFT-TRIM-AMOUNT THRU 650-EXIT.                          
003720     MOVE WS-LTRIM-AREA (WS-LTRIM-SUB:WS-LTRIM-LEN)                       
003730         TO WS-ORDNUM-TRIMMED.                                            
003740     MOVE WS-LTRIM-LEN TO WS-ORDNUM-TLEN.                                 
003750                                                                          
003760     MOVE WS-ORDER-TOTAL TO WS-AMOUNT-ED.                                 
003770     MOVE WS-AMOUNT-ED TO WS-LTRIM-AREA.                                  
003780     PERFORM 650-LEFT-TRIM-AMOUNT THRU 650-EXIT.                          
003790     MOVE WS-LTRIM-AREA (WS-LTRIM-SUB:WS-LTRIM-LEN)                       
003800         TO WS-AMOUNT-TRIMMED.                                            
003810     MOVE WS-LTRIM-LEN TO WS-AMOUNT-TLEN.                                 
003820                                                                          
003830     MOVE SPACES TO CSV-LINE-TEXT.                                        
003840     MOVE 1 TO WS-STRING-PTR.                                             
003850     STRING WS-ORDNUM-TRIMMED (1:WS-ORDNUM-TLEN)                          
003860                                            DELIMITED BY SIZE             
003870            ';'                             DELIMITED BY SIZE             
003880            WS-DATE-YYYY                    DELIMITED BY SIZE             
003890            '-'                             DELIMITED BY SIZE             
003900            WS-DATE-MM                      DELIMITED BY SIZE             
003910            '-'                             DELIMITED BY SIZE             
003920            WS-DATE-DD                      DELIMITED BY SIZE             
003930            ';'                             DELIMITED BY SIZE             
003940            WS-TIME-HH                      DELIMITED BY SIZE             
003950            ':'                             DELIMITED BY SIZE             
003960            WS-TIME-MM                      DELIMITED BY SIZE             
003970            ';'                             DELIMITED BY SIZE             
003980            WS-TYPE-TRIMMED (1:WS-TYPE-LEN) DELIMITED BY SIZE             
003990            ';'                             DELIMITED BY SIZE             
004000            WS-STATUS-TRIMMED (1:WS-STATUS-LEN)                           
004010                                            DELIMITED BY SIZE             
004020            ';'                             DELIMITED BY SIZE             
004030            WS-ITEMS-TEXT (1:WS-ITEMS-LEN)  DELIMITED BY SIZE             
004040            ';'                             DELIMITED BY SIZE             
004050            WS-AMOUNT-TRIMMED (1:WS-AMOUNT-TLEN)                          
004060                                            DELIMITED BY SIZE             
004070         INTO CSV-LINE-TEXT                                               
004080         WITH POINTER WS-STRING-PTR                                       
004090     END-STRING.                                                          
004100                                                                          
004110     PERFORM 600-COMPUTE-CSV-LEN THRU 600-EXIT.                           
004120     WRITE CSV-LINE-REC.                                                  
004130     ADD 1 TO WS-ORDERS-WRITTEN.                                          
004140 300-EXIT.                                                                
004150     EXIT.                                                                
004160*                                                                         
004170*================================================================*        
004180* 600-COMPUTE-CSV-LEN - trailing-blank scan of CSV-LINE-TEXT to  *        
004190*   set the VARYING record length for the WRITE                  *        
004200*================================================================*        
004210 600-COMPUTE-CSV-LEN.                                                     
004220     MOVE 246 TO WS-CSVLEN-SUB.                                           
004230     PERFORM 605-SCAN-CSV-CHAR THRU 605-EXIT                              
004240             UNTIL WS-CSVLEN-SUB = 0                                      
004250                OR CSV-LINE-TEXT (WS-CSVLEN-SUB:1) NOT = SPACE.           
004260     MOVE WS-CSVLEN-SUB TO WS-CSV-LINE-LEN.                               
004270 600-EXIT.                                                                
004280     EXIT.                                                                
004290*                                                                         
004300 605-SCAN-CSV-CHAR.                                                       
004310     SUBTRACT 1 FROM WS-CSVLEN-SUB.                                       
004320 605-EXIT.                                                                
004330     EXIT.                                                                
004340*                                                                         
004350*================================================================*        
004360* 610-TRIM-TRAILING-SPACES - trailing-blank scan of WS-TRIM-AREA *        
004370*================================================================*        
004380 610-TRIM-TRAILING-SPACES.                                                
004390     MOVE 50 TO WS-TRIM-SUB.                                              
004400     PERFORM 615-TRIM-ONE-CHAR THRU 615-EXIT                              
004410             UNTIL WS-TRIM-SUB = 0                                        
004420                OR WS-TRIM-AREA (WS-TRIM-SUB:1) NOT = SPACE.              
004430     MOVE WS-TRIM-SUB TO WS-TRIM-LEN.                                     
004440 610-EXIT.                                                                
004450     EXIT.                                                                
004460*                                                                         
004470 615-TRIM-ONE-CHAR.                                                       
004480     SUBTRACT 1 FROM WS-TRIM-SUB.                                         
004490 615-EXIT.                                                                
004500     EXIT.                                                                
004510*                                                                         
004520*================================================================*        
004530* 650-LEFT-TRIM-AMOUNT - leading-blank scan of WS-LTRIM-AREA,    *        
004540*   used to drop leading blanks left by a Z-edited picture       *        
004550*================================================================*        
004560 650-LEFT-TRIM-AMOUNT.                                                    
004570     MOVE 1 TO WS-LTRIM-SUB.                                              
004580     PERFORM 655-SCAN-LEFT-CHAR THRU 655-EXIT                             
004590             UNTIL WS-LTRIM-SUB > 10                                      
004600                OR WS-LTRIM-AREA (WS-LTRIM-SUB:1) NOT = SPACE.            
004610     COMPUTE WS-LTRIM-LEN = 11 - WS-LTRIM-SUB.                            
004620 650-EXIT.                                                                
004630     EXIT.                                                                
004640*                                                                         
004650 655-SCAN-LEFT-CHAR.                                                      
004660     ADD 1 TO WS-LTRIM-SUB.                                               
004670 655-EXIT.                                                                
004680     EXIT.                                                                
004690*                                                                         
004700*================================================================*        
004710* 700-OPEN-FILES - also reads the one SEARCH-CRITERIA record, if *        
004720*   CRITIN is empty every criterion defaults to not-set          *        
004730*================================================================*        
004740 700-OPEN-FILES.                                                          
004750     OPEN INPUT  ORDER-REGISTER-FILE                                      
004760                  CRITERIA-FILE.                                          
004770     OPEN OUTPUT CSV-EXTRACT-FILE.                                        
004780                                                                          
004790     IF WS-ORDREG-STATUS NOT = '00'                                       
004800         DISPLAY 'ORS0CSV - ORDER REGISTER OPEN ERROR RC='                
004810                 WS-ORDREG-STATUS                                         
004820         MOVE 16 TO WS-RETURN-CODE                                        
004830         PERFORM 900-ABORT-RUN THRU 900-EXIT                              
004840     END-IF.                                                              
004850                                                                          
004860     READ CRITERIA-FILE                                                   
004870         AT END                                                           
004880             MOVE ZERO TO CRIT-DATE-FROM CRIT-DATE-TO                     
004890                          CRIT-TIME-FROM CRIT-TIME-TO                     
004900             MOVE SPACES TO CRIT-STATUS CRIT-TYPE                         
004910             MOVE 'N' TO CRIT-TIME-FROM-SW CRIT-TIME-TO-SW                
004920     END-READ.                                                            
004930 700-EXIT.                                                                
004940     EXIT.                                                                
004950*                                                                         
004960*================================================================*        
004970* 790-CLOSE-FILES                                                *        
004980*================================================================*        
004990 790-CLOSE-FILES.                                                         
005000     CLOSE ORDER-REGISTER-FILE                                            
005010           CRITERIA-FILE                                                  
005020           CSV-EXTRACT-FILE.                                              
005030 790-EXIT.                                                                
005040     EXIT.                                                                
005050*                                                                         
005060*================================================================*        
005070* 900-ABORT-RUN - fatal file error, terminate the run            *        
005080*================================================================*        
005090 900-ABORT-RUN.                                                           
005100     DISPLAY 'ORS0CSV - RUN ABORTED, SEE PRECEDING MESSAGES'.             
005110     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
005120     STOP RUN.                                                            
005130 900-EXIT.                                                                
005140     EXIT.                                                                
