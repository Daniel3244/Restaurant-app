000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORS0CRT                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Order Creation / Nu *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORS0CRT                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      This module is the controller for order creation.  It rea *        
000310*      incoming order requests, prices each requested line from  *        
000320*      menu master, assigns the next sequential order number for *        
000330*      business date from the daily counter, builds the order re *        
000340*      record and journals the initial status history entry.     *        
000350*      Runs once per business cycle against the day's request fi *        
000360*                                                                *        
000370* CHANGE ACTIVITY :                                              *        
000380*      $SEG(ORS0CRT),COMP(ORSYS),PROD(ORDREG  ):                 *        
000390*                                                                *        
000400* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000410* $D0= I00417 100 870611 BKW    : INITIAL VERSION - ORDER CREATI *        
000420* $D1= I00512 100 870902 BKW    : ADDED STATUS HISTORY JOURNAL W *        
000430* $D2= I00914 140 981130 EOL    : Y2K - ACCEPT FROM DATE CHANGED *        
000440* $D3= I01072 200 020815 KDM    : RAISED ITEM TABLE LIMITS TO 20 *        
000450* $D4= I01188 210 050317 PDB    : REJECT WHOLE REQUEST ON UNKNOW *        
000460*                                                                *        
000470******************************************************************        
000480                                                                          
000490 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     ORS0CRT.                                                 
000510 AUTHOR.         B KOWALCZYK.                                             
000520 INSTALLATION.   NOVA GASTRO SYSTEMS - DATA PROCESSING.                   
000530 DATE-WRITTEN.   JUNE 1987.                                               
000540 DATE-COMPILED.                                                           
000550 SECURITY.       NOVA GASTRO SYSTEMS - DP DEPARTMENT CONFIDENTIAL.        
000560*                                                                         
000570                                                                          
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM                                                   
000620     UPSI-0 ON  STATUS IS ORS-RERUN-SWITCH                                
000630           OFF STATUS IS ORS-NORMAL-RUN                                   
000640     CLASS ORS-NUMERIC-CLASS IS '0' THRU '9'.                             
000650 INPUT-OUTPUT SECTION.                                                    
000660 FILE-CONTROL.                                                            
000670     SELECT MENU-MASTER-FILE  ASSIGN TO MENUFILE                          
000680         ORGANIZATION IS LINE SEQUENTIAL                                  
000690         FILE STATUS  IS WS-MENUFILE-STATUS.                              
000700                                                                          
000710     SELECT ORDER-REQUEST-FILE ASSIGN TO ORDREQ                           
000720         ORGANIZATION IS SEQUENTIAL                                       
000730         FILE STATUS  IS WS-ORDREQ-STATUS.                                
000740                                                                          
000750     SELECT ORDER-REGISTER-FILE ASSIGN TO ORDREG                          
000760         ORGANIZATION IS SEQUENTIAL                                       
000770         FILE STATUS  IS WS-ORDREG-STATUS.                                
000780                                                                          
000790     SELECT DAILY-COUNTER-FILE ASSIGN TO DAYCTR                           
000800         ORGANIZATION IS INDEXED                                          
000810         ACCESS MODE  IS DYNAMIC                                          
000820         RECORD KEY   IS CTR-DATE                                         
000830         FILE STATUS  IS WS-DAYCTR-STATUS.                                
000840                                                                          
000850     SELECT STATUS-JOURNAL-FILE ASSIGN TO STCHJRN                         
000860         ORGANIZATION IS SEQUENTIAL                                       
000870         FILE STATUS  IS WS-STCHJRN-STATUS.                               
000880                                                                          
000890 DATA DIVISION.                                                           
000900 FILE SECTION.                                                            
000910*                                                                         
000920 FD  MENU-MASTER-FILE.                                                    
000930 01  MNU-RECORD.                                                          
000940     COPY ORSCP01.                                                        
000950*                                                                         
000960 FD  ORDER-REQUEST-FILE.                                                  
000970 01  REQ-RECORD.                                                          
000980     COPY ORSCP03.                                                        
000990*                                                                         
001000 FD  ORDER-REGISTER-FILE.                                                 
001010 01  ORD-RECORD.                                                          
001020     COPY ORSCP02.                                                        
001030*                                                                         
001040 FD  DAILY-COUNTER-FILE.                                                  
001050 01  CTR-RECORD.                                                          
001060     COPY ORSCP05.                                                        
001070*                                                                         
001080 FD  STATUS-JOURNAL-FILE.                                                 
001090 01  CHG-RECORD.                                                          
001100     COPY ORSCP04.                                                        
001110*                                                                         
001120 WORKING-STORAGE SECTION.                                                 
001130*                                                                         
001140*----------------------------------------------------------------*        
001150* Run time eye-catcher for this invocation                       *        
001160*----------------------------------------------------------------*        
001170 01  WS-HEADER.                                                           
001180     03  WS-EYECATCHER           PIC X(16)                                
001190                                 VALUE 'ORS0CRT-------WS'.                
001200     03  WS-RUN-DATE             PIC 9(8).                                
001210     03  WS-RUN-TIME             PIC 9(6).                                
001220     03  FILLER                  PIC X(10) VALUE SPACES.                  
001230 01  WS-HEADER-X REDEFINES WS-HEADER.                                     
001240     03  FILLER                  PIC X(16).                               
001250     03  WS-RUN-DATE-X           PIC X(08).                               
001260     03  FILLER                  PIC X(16).                               
001270*                                                                         
001280*    Date/time the run was started - broken out for convenience           
001290 01  WS-CURRENT-DATE-TIME.                                                
001300     03  WS-TODAY                PIC 9(8).                                
001310     03  WS-NOW-HHMMSSCC         PIC 9(8).                                
001320     03  FILLER                  PIC X(04).                               
001330 01  WS-NOW-X REDEFINES WS-CURRENT-DATE-TIME.                             
001340     03  FILLER                  PIC X(8).                                
001350     03  WS-NOW-HHMMSS           PIC 9(6).                                
001360     03  FILLER                  PIC X(6).                                
001370*                                                                         
001380 01  WS-FILE-STATUSES.                                                    
001390     03  WS-MENUFILE-STATUS      PIC X(2) VALUE SPACES.                   
001400     03  WS-ORDREQ-STATUS        PIC X(2) VALUE SPACES.                   
001410     03  WS-ORDREG-STATUS        PIC X(2) VALUE SPACES.                   
001420     03  WS-DAYCTR-STATUS        PIC X(2) VALUE SPACES.                   
001430     03  WS-STCHJRN-STATUS       PIC X(2) VALUE SPACES.                   
001440     03  FILLER                  PIC X(02).                               
001450*                                                                         
001460 01  WS-SWITCHES.                                                         
001470     03  WS-ORDREQ-EOF-SW        PIC X VALUE 'N'.                         
001480         88  ORDREQ-EOF              VALUE 'Y'.                           
001490     03  WS-MENUFILE-EOF-SW      PIC X VALUE 'N'.                         
001500         88  MENUFILE-EOF            VALUE 'Y'.                           
001510     03  WS-REQUEST-INVALID-SW   PIC X VALUE 'N'.                         
001520         88  REQUEST-IS-INVALID      VALUE 'Y'.                           
001530     03  WS-COUNTER-FOUND-SW     PIC X VALUE 'N'.                         
001540         88  COUNTER-WAS-FOUND       VALUE 'Y'.                           
001550     03  FILLER                  PIC X(04).                               
001560*                                                                         
001570 01  WS-COUNTERS.                                                         
001580     03  WS-NEXT-ORD-ID          PIC S9(8) COMP.                          
001590     03  WS-MENU-SUB             PIC S9(4) COMP.                          
001600     03  WS-MENU-COUNT           PIC S9(4) COMP VALUE ZERO.               
001610     03  WS-REQ-SUB              PIC S9(4) COMP.                          
001620     03  WS-REQUESTS-READ        PIC S9(7) COMP VALUE ZERO.               
001630     03  WS-ORDERS-CREATED       PIC S9(7) COMP VALUE ZERO.               
001640     03  WS-ORDERS-REJECTED      PIC S9(7) COMP VALUE ZERO.               
001650     03  WS-MAX-ORD-ID-N         PIC S9(8) COMP VALUE ZERO.               
001660     03  FILLER                  PIC X(02).                               
001670 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                                 
001680     03  WS-COUNTERS-BYTES       PIC X(34).                               
001690*                                                                         
001700*    Menu master held in table form, loaded once at start of run,         
001710*    searched by binary search since MENUFILE arrives in MNU-ID           
001720*    ascending order                                                      
001730 01  WS-MENU-TABLE.                                                       
001740     03  WS-MENU-ENTRY OCCURS 300 TIMES                                   
001750             ASCENDING KEY IS WS-MNU-ID-T                                 
001760             INDEXED BY MNU-IDX.                                          
001770         05  WS-MNU-ID-T         PIC 9(6).                                
001780         05  WS-MNU-NAME-T       PIC X(30).                               
001790         05  WS-MNU-PRICE-T      PIC S9(5)V99.                            
001800         05  FILLER              PIC X(04).                               
001810*                                                                         
001820*    Staging item lines for the request currently being priced            
001830 01  WS-STAGED-ITEMS.                                                     
001840     03  WS-STAGED-ITEM OCCURS 20 TIMES.                                  
001850         05  WS-STG-MENU-ID      PIC 9(6).                                
001860         05  WS-STG-NAME         PIC X(30).                               
001870         05  WS-STG-QTY          PIC 9(3).                                
001880         05  WS-STG-PRICE        PIC S9(5)V99.                            
001890         05  FILLER              PIC X(04).                               
001900*                                                                         
001910 77  WS-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.               
001920*                                                                         
001930 PROCEDURE DIVISION.                                                      
001940*                                                                         
001950*================================================================*        
001960* 000-MAIN - controls the whole creation run                     *        
001970*================================================================*        
001980 000-MAIN.                                                                
001990     ACCEPT WS-TODAY       FROM DATE YYYYMMDD.                            
002000     ACCEPT WS-NOW-HHMMSSCC FROM TIME.                                    
002010     MOVE WS-TODAY         TO WS-RUN-DATE.                                
002020     MOVE WS-NOW-HHMMSS    TO WS-RUN-TIME.                                
002030                                                                          
002040     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
002050     PERFORM 710-LOAD-MENU-TABLE THRU 710-EXIT.                           
002060     PERFORM 720-FIND-MAX-ORDER-ID THRU 720-EXIT.                         
002070                                                                          
002080     PERFORM 100-READ-REQUEST THRU 100-EXIT.                              
002090     PERFORM 150-PROCESS-ONE-REQUEST THRU 150-EXIT                        
002100             UNTIL ORDREQ-EOF.                                            
002110                                                                          
002120     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002130     DISPLAY 'ORS0CRT REQUESTS READ     = ' WS-REQUESTS-READ.             
002140     DISPLAY 'ORS0CRT ORDERS CREATED    = ' WS-ORDERS-CREATED.            
002150     DISPLAY 'ORS0CRT ORDERS REJECTED   = ' WS-ORDERS-REJECTED.           
002160     STOP RUN.                                                            
002170 000-EXIT.                                                                
002180     EXIT.                                                                
002190*                                                                         
002200*================================================================*        
002210* 100-READ-REQUEST - get next order request, flag EOF            *        
002220*================================================================*        
002230 100-READ-REQUEST.                                                        
002240     READ ORDER-REQUEST-FILE                                              
002250         AT END                                                           
002260             SET ORDREQ-EOF TO TRUE                                       
002270         NOT AT END                                                       
002280             ADD 1 TO WS-REQUESTS-READ                                    
002290     END-READ.                                                            
002300 100-EXIT.                                                                
002310     EXIT.                                                                
002320*                                                                         
002330*================================================================*        
002340* 150-PROCESS-ONE-REQUEST - price, number, write, read next      *        
002350*================================================================*        
002360 150-PROCESS-ONE-REQUEST.                                                 
002370     SET REQUEST-IS-INVALID TO FALSE.                                     
002380     PERFORM 200-LOOKUP-MENU-ITEM THRU 200-EXIT                           
002390             VARYING WS-REQ-SUB FROM 1 BY 1                               
002400             UNTIL WS-REQ-SUB > REQ-ITEM-COUNT                            
002410                OR REQUEST-IS-INVALID.                                    
002420                                                                          
002430     IF REQ-ITEM-COUNT = ZERO                                             
002440         SET REQUEST-IS-INVALID TO TRUE                                   
002450     END-IF.                                                              
002460                                                                          
002470     IF REQUEST-IS-INVALID                                                
002480         ADD 1 TO WS-ORDERS-REJECTED                                      
002490     ELSE                                                                 
002500         PERFORM 300-GET-NEXT-ORDER-NUMBER THRU 300-EXIT                  
002510         PERFORM 400-BUILD-ORDER-RECORD   THRU 400-EXIT                   
002520         PERFORM 500-WRITE-ORDER-AND-HIST THRU 500-EXIT                   
002530         ADD 1 TO WS-ORDERS-CREATED                                       
002540     END-IF.                                                              
002550                                                                          
002560     PERFORM 100-READ-REQUEST THRU 100-EXIT.                              
002570 150-EXIT.                                                                
002580     EXIT.                                                                
002590*                                                                         
002600*================================================================*        
002610* 200-LOOKUP-MENU-ITEM - price one requested line from the menu  *        
002620*   master table; unknown menu id rejects the whole request      *        
002630*================================================================*        
002640 200-LOOKUP-MENU-ITEM.                                                    
002650     SET MNU-IDX TO 1.                                                    
002660     SEARCH ALL WS-MENU-ENTRY                                             
002670         WHEN WS-MNU-ID-T (MNU-IDX) = REQ-MENU-ID (WS-REQ-SUB)            
002680             MOVE REQ-MENU-ID (WS-REQ-SUB)                                
002690                            TO WS-STG-MENU-ID (WS-REQ-SUB)                
002700             MOVE WS-MNU-NAME-T (MNU-IDX)                                 
002710                            TO WS-STG-NAME (WS-REQ-SUB)                   
002720             MOVE WS-MNU-PRICE-T (MNU-IDX)                                
002730                            TO WS-STG-PRICE (WS-REQ-SUB)                  
002740             MOVE REQ-QTY (WS-REQ-SUB)                                    
002750                            TO WS-STG-QTY (WS-REQ-SUB)                    
002760     END-SEARCH.                                                          
002770                                                                          
002780     IF  REQ-QTY (WS-REQ-SUB) < 1                                         
002790         SET REQUEST-IS-INVALID TO TRUE                                   
002800     END-IF.                                                              
002810                                                                          
002820     IF  WS-STG-MENU-ID (WS-REQ-SUB)                                      
002830             NOT = REQ-MENU-ID (WS-REQ-SUB)                               
002840         SET REQUEST-IS-INVALID TO TRUE                                   
002850     END-IF.                                                              
002860 200-EXIT.                                                                
002870     EXIT.                                                                
002880*                                                                         
002890*================================================================*        
002900* 300-GET-NEXT-ORDER-NUMBER - daily counter read/create/rewrite  *        
002910*================================================================*        
002920 300-GET-NEXT-ORDER-NUMBER.                                               
002930     MOVE WS-TODAY TO CTR-DATE.                                           
002940     SET COUNTER-WAS-FOUND TO FALSE.                                      
002950     READ DAILY-COUNTER-FILE                                              
002960         KEY IS CTR-DATE                                                  
002970         INVALID KEY                                                      
002980             MOVE ZERO TO CTR-LAST-NUMBER                                 
002990         NOT INVALID KEY                                                  
003000             SET COUNTER-WAS-FOUND TO TRUE                                
003010     END-READ.                                                            
003020                                                                          
003030     ADD 1 TO CTR-LAST-NUMBER.                                            
003040     MOVE CTR-LAST-NUMBER TO ORD-NUMBER.                                  
003050                                                                          
003060     IF COUNTER-WAS-FOUND                                                 
003070         REWRITE CTR-RECORD                                               
003080     ELSE                                                                 
003090         WRITE CTR-RECORD                                                 
003100     END-IF.                                                              
003110 300-EXIT.                                                                
003120     EXIT.                                                                
003130*                                                                         
003140*================================================================*        
003150* 400-BUILD-ORDER-RECORD - assemble header and item lines        *        
003160*================================================================*        
003170 400-BUILD-ORDER-RECORD.                                                  
003180     ADD 1 TO WS-NEXT-ORD-ID.                                             
003190     MOVE WS-NEXT-ORD-ID   TO ORD-ID.                                     
003200     MOVE WS-TODAY         TO ORD-DATE.                                   
003210     MOVE WS-TODAY         TO ORD-CREATED-DATE.                           
003220     MOVE WS-NOW-HHMMSS    TO ORD-CREATED-TIME.                           
003230     MOVE REQ-TYPE         TO ORD-TYPE.                                   
003240     MOVE 'Nowe'           TO ORD-STATUS.                                 
003250     MOVE ZERO             TO ORD-FINISHED-TS.                            
003260     MOVE REQ-ITEM-COUNT   TO ORD-ITEM-COUNT.                             
003270                                                                          
003280     PERFORM 450-BUILD-ONE-ORDER-ITEM THRU 450-EXIT                       
003290             VARYING WS-REQ-SUB FROM 1 BY 1                               
003300             UNTIL WS-REQ-SUB > ORD-ITEM-COUNT.                           
003310 400-EXIT.                                                                
003320     EXIT.                                                                
003330*                                                                         
003340*================================================================*        
003350* 450-BUILD-ONE-ORDER-ITEM - move one staged item onto the      *         
003360*   order record being assembled                                 *        
003370*================================================================*        
003380 450-BUILD-ONE-ORDER-ITEM.                                                
003390     MOVE WS-STG-MENU-ID (WS-REQ-SUB)                                     
003400                      TO ITM-MENU-ID (WS-REQ-SUB).                        
003410     MOVE WS-STG-NAME (WS-REQ-SUB)                                        
003420                      TO ITM-NAME (WS-REQ-SUB).                           
003430     MOVE WS-STG-QTY (WS-REQ-SUB)                                         
003440                      TO ITM-QTY (WS-REQ-SUB).                            
003450     MOVE WS-STG-PRICE (WS-REQ-SUB)                                       
003460                      TO ITM-PRICE (WS-REQ-SUB).                          
003470 450-EXIT.                                                                
003480     EXIT.                                                                
003490*                                                                         
003500*================================================================*        
003510* 500-WRITE-ORDER-AND-HIST - append register row, journal row    *        
003520*================================================================*        
003530 500-WRITE-ORDER-AND-HIST.                                                
003540     WRITE ORD-RECORD.                                                    
003550                                                                          
003560     MOVE ORD-ID           TO CHG-ORDER-ID.                               
003570     MOVE 'Nowe'           TO CHG-STATUS.                                 
003580     MOVE WS-TODAY         TO CHG-CHANGED-DATE.                           
003590     MOVE WS-NOW-HHMMSS    TO CHG-CHANGED-TIME.                           
003600     WRITE CHG-RECORD.                                                    
003610 500-EXIT.                                                                
003620     EXIT.                                                                
003630*                                                                         
003640*================================================================*        
003650* 700-OPEN-FILES                                                 *        
003660*================================================================*        
003670 700-OPEN-FILES.                                                          
003680     OPEN INPUT  MENU-MASTER-FILE                                         
003690                 ORDER-REQUEST-FILE.                                      
003700     OPEN I-O    DAILY-COUNTER-FILE.                                      
003710     OPEN EXTEND ORDER-REGISTER-FILE.                                     
003720     OPEN EXTEND STATUS-JOURNAL-FILE.                                     
003730                                                                          
003740     IF WS-MENUFILE-STATUS NOT = '00'                                     
003750         DISPLAY 'ORS0CRT - MENU FILE OPEN ERROR RC='                     
003760                 WS-MENUFILE-STATUS                                       
003770         MOVE 16 TO WS-RETURN-CODE                                        
003780         PERFORM 900-ABORT-RUN THRU 900-EXIT                              
003790     END-IF.                                                              
003800 700-EXIT.                                                                
003810     EXIT.                                                                
003820*                                                                         
003830*================================================================*        
003840* 710-LOAD-MENU-TABLE - load the menu master into the search     *        
003850*   table, in MNU-ID ascending order as the file arrives         *        
003860*================================================================*        
003870 710-LOAD-MENU-TABLE.                                                     
003880     READ MENU-MASTER-FILE                                                
003890         AT END SET MENUFILE-EOF TO TRUE                                  
003900     END-READ.                                                            
003910                                                                          
003920     PERFORM 715-LOAD-ONE-MENU-ITEM THRU 715-EXIT                         
003930             UNTIL MENUFILE-EOF.                                          
003940 710-EXIT.                                                                
003950     EXIT.                                                                
003960*                                                                         
003970*================================================================*        
003980* 715-LOAD-ONE-MENU-ITEM - stack one menu record into the table  *        
003990*   and read the next                                            *        
004000*================================================================*        
004010 715-LOAD-ONE-MENU-ITEM.                                                  
004020     ADD 1 TO WS-MENU-COUNT.                                              
004030     MOVE MNU-ID    TO WS-MNU-ID-T    (WS-MENU-COUNT).                    
004040     MOVE MNU-NAME  TO WS-MNU-NAME-T  (WS-MENU-COUNT).                    
004050     MOVE MNU-PRICE TO WS-MNU-PRICE-T (WS-MENU-COUNT).                    
004060     READ MENU-MASTER-FILE                                                
004070         AT END SET MENUFILE-EOF TO TRUE                                  
004080     END-READ.                                                            
004090 715-EXIT.                                                                
004100     EXIT.                                                                
004110*                                                                         
004120*================================================================*        
004130* 720-FIND-MAX-ORDER-ID - scan the register once to establish    *        
004140*   the next ORD-ID to assign this run                           *        
004150*================================================================*        
004160 720-FIND-MAX-ORDER-ID.                                                   
004170     MOVE ZERO TO WS-MAX-ORD-ID-N.                                        
004180     OPEN INPUT ORDER-REGISTER-FILE.                                      
004190     READ ORDER-REGISTER-FILE                                             
004200         AT END CONTINUE                                                  
004210     END-READ.                                                            
004220     PERFORM 725-SCAN-ONE-ORDER THRU 725-EXIT                             
004230             UNTIL WS-ORDREG-STATUS = '10'.                               
004240     CLOSE ORDER-REGISTER-FILE.                                           
004250     MOVE WS-MAX-ORD-ID-N TO WS-NEXT-ORD-ID.                              
004260 720-EXIT.                                                                
004270     EXIT.                                                                
004280*                                                                         
004290*================================================================*        
004300* 725-SCAN-ONE-ORDER - test one register row against high water  *        
004310*   mark, then read the next                                     *        
004320*================================================================*        
004330 725-SCAN-ONE-ORDER.                                                      
004340     IF ORD-ID > WS-MAX-ORD-ID-N                                          
004350         MOVE ORD-ID TO WS-MAX-ORD-ID-N                                   
004360     END-IF.                                                              
004370     READ ORDER-REGISTER-FILE                                             
004380         AT END CONTINUE                                                  
004390     END-READ.                                                            
004400 725-EXIT.                                                                
004410     EXIT.                                                                
004420*                                                                         
004430*================================================================*        
004440* 790-CLOSE-FILES                                                *        
004450*================================================================*        
004460 790-CLOSE-FILES.                                                         
004470     CLOSE MENU-MASTER-FILE                                               
004480           ORDER-REQUEST-FILE                                             
004490           DAILY-COUNTER-FILE                                             
004500           ORDER-REGISTER-FILE                                            
004510           STATUS-JOURNAL-FILE.                                           
004520 790-EXIT.                                                                
004530     EXIT.                                                                
004540*                                                                         
004550*================================================================*        
004560* 900-ABORT-RUN - fatal file error, terminate the run            *        
004570*================================================================*        
004580 900-ABORT-RUN.                                                           
004590     DISPLAY 'ORS0CRT - RUN ABORTED, SEE PRECEDING MESSAGES'.             
004600     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
004610     STOP RUN.                                                            
004620 900-EXIT.                                                                
004630     EXIT.                                                                
