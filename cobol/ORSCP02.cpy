000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORSCP02                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Order register reco *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORSCP02                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Record layout for the order register file (ORDREG).  Carr *        
000310*      one order from creation through to completion - header fi *        
000320*      identify the order, the item table carries up to 20 order *        
000330*      lines.  Written by ORS0CRT at order entry time, rewritten *        
000340*      ORS0CHG on every status change, read by ORS0SNP / ORS0CSV *        
000350*      ORS0RPT / ORS0STA for snapshot, extract and reporting run *        
000360*                                                                *        
000370* CHANGE ACTIVITY :                                              *        
000380*      $SEG(ORSCP02),COMP(ORSYS),PROD(ORDREG  ):                 *        
000390*                                                                *        
000400* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000410* $D0= I00417 100 870611 BKW    : INITIAL VERSION - ORDER REGIST *        
000420* $D1= I00512 100 870902 BKW    : ADDED ORD-FINISHED-TS FOR COMP *        
000430* $D2= I00914 140 981204 EOL    : Y2K - EXPANDED DATE/TIMESTAMP  *        
000440* $D3= I01072 200 020815 KDM    : RAISED ORD-ITEMS TABLE FROM 12 *        
000450* $D4= I01188 210 050317 PDB    : ADDED DATE/TIMESTAMP REDEFINES *        
000460*                                                                *        
000470******************************************************************        
000480*                                                                *        
000490* Order register record - fixed length, sequential file,         *        
000500* ascending ORD-ID, one record per order                         *        
000510******************************************************************        
000520                                                                          
000530 03  ORD-ID                      PIC 9(8).                                
000540 03  ORD-NUMBER                  PIC 9(6).                                
000550 03  ORD-DATE                    PIC 9(8).                                
000560*    Broken-out view of ORD-DATE for report control breaks                
000570 03  ORD-DATE-X REDEFINES ORD-DATE.                                       
000580     05  ORD-DATE-YYYY               PIC 9(4).                            
000590     05  ORD-DATE-MM                 PIC 9(2).                            
000600     05  ORD-DATE-DD                 PIC 9(2).                            
000610 03  ORD-CREATED-TS              PIC 9(14).                               
000620*    Broken-out view of ORD-CREATED-TS for CSV/report columns             
000630 03  ORD-CREATED-TS-X REDEFINES ORD-CREATED-TS.                           
000640     05  ORD-CREATED-DATE            PIC 9(8).                            
000650     05  ORD-CREATED-TIME            PIC 9(6).                            
000660 03  ORD-TYPE                    PIC X(12).                               
000670 03  ORD-STATUS                  PIC X(14).                               
000680 03  ORD-FINISHED-TS             PIC 9(14).                               
000690*    Broken-out view of ORD-FINISHED-TS for average-time calc             
000700 03  ORD-FINISHED-TS-X REDEFINES ORD-FINISHED-TS.                         
000710     05  ORD-FINISHED-DATE           PIC 9(8).                            
000720     05  ORD-FINISHED-TIME           PIC 9(6).                            
000730 03  ORD-ITEM-COUNT              PIC 9(2).                                
000740 03  ORD-ITEMS OCCURS 20 TIMES.                                           
000750     05  ITM-MENU-ID                 PIC 9(6).                            
000760     05  ITM-NAME                    PIC X(30).                           
000770     05  ITM-QTY                     PIC 9(3).                            
000780     05  ITM-PRICE                   PIC S9(5)V99.                        
000790*    Reserved for expansion - do not use without DP approval              
000800 03  FILLER                      PIC X(08).                               
