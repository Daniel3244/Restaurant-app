000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORS0CHG                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Order Status Change *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORS0CHG                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      This module applies status-change requests against the or *        
000310*      register.  Incoming requests are sorted into order-id seq *        
000320*      and matched against the register in a single pass - for e *        
000330*      order that matches, the new status is applied, the comple *        
000340*      timestamp is set when the order reaches Zrealizowane, and *        
000350*      history entry is journalled; requests with no matching or *        
000360*      are reported and otherwise ignored.  A new register is wr *        
000370*      carrying the changes forward; the old register is left in *        
000380*      as the prior generation.                                  *        
000390*                                                                *        
000400* CHANGE ACTIVITY :                                              *        
000410*      $SEG(ORS0CHG),COMP(ORSYS),PROD(ORDREG  ):                 *        
000420*                                                                *        
000430* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000440* $D0= I00419 100 870625 BKW    : INITIAL VERSION - STATUS CHANG *        
000450* $D1= I00914 140 981204 EOL    : Y2K - ACCEPT FROM DATE CHANGED *        
000460* $D2= I01188 210 050317 PDB    : STRIP SURROUNDING QUOTES FROM  *        
000470*                                                                *        
000480******************************************************************        
000490                                                                          
000500 IDENTIFICATION DIVISION.                                                 
000510 PROGRAM-ID.     ORS0CHG.                                                 
000520 AUTHOR.         B KOWALCZYK.                                             
000530 INSTALLATION.   NOVA GASTRO SYSTEMS - DATA PROCESSING.                   
000540 DATE-WRITTEN.   JUNE 1987.                                               
000550 DATE-COMPILED.                                                           
000560 SECURITY.       NOVA GASTRO SYSTEMS - DP DEPARTMENT CONFIDENTIAL.        
000570*                                                                         
000580                                                                          
000590 ENVIRONMENT DIVISION.                                                    
000600 CONFIGURATION SECTION.                                                   
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM                                                   
000630     UPSI-0 ON  STATUS IS ORS-RERUN-SWITCH                                
000640           OFF STATUS IS ORS-NORMAL-RUN                                   
000650     CLASS ORS-NUMERIC-CLASS IS '0' THRU '9'.                             
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680     SELECT STATUS-REQUEST-FILE ASSIGN TO STCHREQ                         
000690         ORGANIZATION IS SEQUENTIAL                                       
000700         FILE STATUS  IS WS-STCHREQ-STATUS.                               
000710                                                                          
000720     SELECT STATUS-SORT-FILE   ASSIGN TO SORTWK1.                         
000730                                                                          
000740     SELECT SORTED-REQUEST-FILE ASSIGN TO STCHSRT                         
000750         ORGANIZATION IS SEQUENTIAL                                       
000760         FILE STATUS  IS WS-STCHSRT-STATUS.                               
000770                                                                          
000780     SELECT OLD-ORDER-REGISTER-FILE ASSIGN TO ORDREG                      
000790         ORGANIZATION IS SEQUENTIAL                                       
000800         FILE STATUS  IS WS-ORDREG-STATUS.                                
000810                                                                          
000820     SELECT NEW-ORDER-REGISTER-FILE ASSIGN TO ORDREGN                     
000830         ORGANIZATION IS SEQUENTIAL                                       
000840         FILE STATUS  IS WS-ORDREGN-STATUS.                               
000850                                                                          
000860     SELECT STATUS-JOURNAL-FILE ASSIGN TO STCHJRN                         
000870         ORGANIZATION IS SEQUENTIAL                                       
000880         FILE STATUS  IS WS-STCHJRN-STATUS.                               
000890                                                                          
000900 DATA DIVISION.                                                           
000910 FILE SECTION.                                                            
000920*                                                                         
000930 FD  STATUS-REQUEST-FILE.                                                 
000940 01  SRQ-RAW-RECORD.                                                      
000950     COPY ORSCP08.                                                        
000960*                                                                         
000970*    Sort work record - same layout as the incoming request               
000980 SD  STATUS-SORT-FILE.                                                    
000990 01  SRT-RECORD.                                                          
001000     COPY ORSCP08.                                                        
001010*                                                                         
001020 FD  SORTED-REQUEST-FILE.                                                 
001030 01  SRQ-RECORD.                                                          
001040     COPY ORSCP08.                                                        
001050*    Alternate byte view of the sorted request, reserved for              
001060*    future key-range edit support                                        
001070 01  SRQ-RECORD-ALT REDEFINES SRQ-RECORD.                                 
001080     03  FILLER                  PIC X(26).                               
001090*                                                                         
001100 FD  OLD-ORDER-REGISTER-FILE.                                             
001110 01  ORD-RECORD.                                                          
001120     COPY ORSCP02.                                                        
001130*                                                                         
001140*    New-generation register - carried forward byte for byte,             
001150*    field names are not referenced on this side of the run               
001160 FD  NEW-ORDER-REGISTER-FILE.                                             
001170 01  NEW-ORD-RECORD.                                                      
001180     03  NEW-ORD-DATA            PIC X(1000).                             
001190     03  FILLER                  PIC X(006).                              
001200*                                                                         
001210 FD  STATUS-JOURNAL-FILE.                                                 
001220 01  CHG-RECORD.                                                          
001230     COPY ORSCP04.                                                        
001240*                                                                         
001250 WORKING-STORAGE SECTION.                                                 
001260*                                                                         
001270*----------------------------------------------------------------*        
001280* Run time eye-catcher for this invocation                       *        
001290*----------------------------------------------------------------*        
001300 01  WS-HEADER.                                                           
001310     03  WS-EYECATCHER           PIC X(16)                                
001320                                 VALUE 'ORS0CHG-------WS'.                
001330     03  WS-RUN-DATE             PIC 9(8).                                
001340     03  WS-RUN-TIME             PIC 9(6).                                
001350     03  FILLER                  PIC X(10) VALUE SPACES.                  
001360*                                                                         
001370*    Date/time the run was started - broken out for convenience           
001380 01  WS-CURRENT-DATE-TIME.                                                
001390     03  WS-TODAY                PIC 9(8).                                
001400     03  WS-NOW-HHMMSSCC         PIC 9(8).                                
001410     03  FILLER                  PIC X(04).                               
001420 01  WS-NOW-X REDEFINES WS-CURRENT-DATE-TIME.                             
001430     03  FILLER                  PIC X(8).                                
001440     03  WS-NOW-HHMMSS           PIC 9(6).                                
001450     03  FILLER                  PIC X(6).                                
001460*                                                                         
001470 01  WS-FILE-STATUSES.                                                    
001480     03  WS-STCHREQ-STATUS       PIC X(2) VALUE SPACES.                   
001490     03  WS-STCHSRT-STATUS       PIC X(2) VALUE SPACES.                   
001500     03  WS-ORDREG-STATUS        PIC X(2) VALUE SPACES.                   
001510     03  WS-ORDREGN-STATUS       PIC X(2) VALUE SPACES.                   
001520     03  WS-STCHJRN-STATUS       PIC X(2) VALUE SPACES.                   
001530     03  FILLER                  PIC X(02).                               
001540*                                                                         
001550 01  WS-SWITCHES.                                                         
001560     03  WS-MASTER-EOF-SW        PIC X VALUE 'N'.                         
001570         88  MASTER-EOF              VALUE 'Y'.                           
001580     03  WS-SORTREQ-EOF-SW       PIC X VALUE 'N'.                         
001590         88  SORTREQ-EOF             VALUE 'Y'.                           
001600     03  FILLER                  PIC X(06).                               
001610*                                                                         
001620 01  WS-COUNTERS.                                                         
001630     03  WS-MASTERS-READ         PIC S9(7) COMP VALUE ZERO.               
001640     03  WS-MASTERS-WRITTEN      PIC S9(7) COMP VALUE ZERO.               
001650     03  WS-CHANGES-APPLIED      PIC S9(7) COMP VALUE ZERO.               
001660     03  WS-REQUESTS-NOT-FOUND   PIC S9(7) COMP VALUE ZERO.               
001670     03  FILLER                  PIC X(04).                               
001680*                                                                         
001690*    Working copy of the status text being applied, stripped of           
001700*    the surrounding quotes the request file may carry                    
001710 01  WS-NEW-STATUS-AREA.                                                  
001720     03  WS-NEW-STATUS-RAW       PIC X(14).                               
001730 01  WS-NEW-STATUS-X REDEFINES WS-NEW-STATUS-AREA.                        
001740     03  WS-NEW-STATUS-1ST-CHAR  PIC X(01).                               
001750     03  FILLER                  PIC X(13).                               
001760 01  WS-NEW-STATUS-CLEAN         PIC X(14).                               
001770*                                                                         
001780 77  WS-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.               
001790*                                                                         
001800 PROCEDURE DIVISION.                                                      
001810*                                                                         
001820*================================================================*        
001830* 000-MAIN - controls the whole status-change run                *        
001840*================================================================*        
001850 000-MAIN.                                                                
001860     ACCEPT WS-TODAY        FROM DATE YYYYMMDD.                           
001870     ACCEPT WS-NOW-HHMMSSCC FROM TIME.                                    
001880     MOVE WS-TODAY          TO WS-RUN-DATE.                               
001890     MOVE WS-NOW-HHMMSS     TO WS-RUN-TIME.                               
001900                                                                          
001910     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
001920     PERFORM 710-SORT-STATUS-REQUESTS THRU 710-EXIT.                      
001930                                                                          
001940     PERFORM 100-READ-OLD-MASTER THRU 100-EXIT.                           
001950     PERFORM 110-READ-SORTED-REQUEST THRU 110-EXIT.                       
001960     PERFORM 150-PROCESS-ONE-MASTER THRU 150-EXIT                         
001970             UNTIL MASTER-EOF.                                            
001980     PERFORM 160-DRAIN-LEFTOVER-REQUEST THRU 160-EXIT                     
001990             UNTIL SORTREQ-EOF.                                           
002000                                                                          
002010     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002020     DISPLAY 'ORS0CHG MASTERS READ      = ' WS-MASTERS-READ.              
002030     DISPLAY 'ORS0CHG MASTERS WRITTEN   = ' WS-MASTERS-WRITTEN.           
002040     DISPLAY 'ORS0CHG CHANGES APPLIED   = ' WS-CHANGES-APPLIED.           
002050     DISPLAY 'ORS0CHG REQUESTS NOT FOUND= ' WS-REQUESTS-NOT-FOUND.        
002060     STOP RUN.                                                            
002070 000-EXIT.                                                                
002080     EXIT.                                                                
002090*                                                                         
002100*================================================================*        
002110* 100-READ-OLD-MASTER - get next register record, flag EOF       *        
002120*================================================================*        
002130 100-READ-OLD-MASTER.                                                     
002140     READ OLD-ORDER-REGISTER-FILE                                         
002150         AT END                                                           
002160             SET MASTER-EOF TO TRUE                                       
002170         NOT AT END                                                       
002180             ADD 1 TO WS-MASTERS-READ                                     
002190     END-READ.                                                            
002200 100-EXIT.                                                                
002210     EXIT.                                                                
002220*                                                                         
002230*================================================================*        
002240* 110-READ-SORTED-REQUEST - get next sorted request, flag EOF    *        
002250*================================================================*        
002260 110-READ-SORTED-REQUEST.                                                 
002270     READ SORTED-REQUEST-FILE                                             
002280         AT END SET SORTREQ-EOF TO TRUE                                   
002290     END-READ.                                                            
002300 110-EXIT.                                                                
002310     EXIT.                                                                
002320*                                                                         
002330*================================================================*        
002340* 150-PROCESS-ONE-MASTER - apply pending changes to one register *        
002350*   record, then carry it forward to the new generation          *        
002360*================================================================*        
002370 150-PROCESS-ONE-MASTER.                                                  
002380     PERFORM 200-MATCH-ONE-REQUEST THRU 200-EXIT                          
002390             UNTIL SORTREQ-EOF                                            
002400                OR SRQ-ORDER-ID > ORD-ID.                                 
002410     MOVE ORD-RECORD TO NEW-ORD-RECORD.                                   
002420     WRITE NEW-ORD-RECORD.                                                
002430     ADD 1 TO WS-MASTERS-WRITTEN.                                         
002440     PERFORM 100-READ-OLD-MASTER THRU 100-EXIT.                           
002450 150-EXIT.                                                                
002460     EXIT.                                                                
002470*                                                                         
002480*================================================================*        
002490* 200-MATCH-ONE-REQUEST - apply or reject one sorted request     *        
002500*   against the master record currently held, then read on       *        
002510*================================================================*        
002520 200-MATCH-ONE-REQUEST.                                                   
002530     IF SRQ-ORDER-ID < ORD-ID                                             
002540         PERFORM 250-REPORT-NOT-FOUND THRU 250-EXIT                       
002550     ELSE                                                                 
002560         PERFORM 300-APPLY-STATUS-CHANGE THRU 300-EXIT                    
002570     END-IF.                                                              
002580     PERFORM 110-READ-SORTED-REQUEST THRU 110-EXIT.                       
002590 200-EXIT.                                                                
002600     EXIT.                                                                
002610*                                                                         
002620*================================================================*        
002630* 250-REPORT-NOT-FOUND - requested order id is not on the        *        
002640*   register at all                                              *        
002650*================================================================*        
002660 250-REPORT-NOT-FOUND.                                                    
002670     DISPLAY 'ORS0CHG - ORDER NOT FOUND, ID=' SRQ-ORDER-ID.               
002680     ADD 1 TO WS-REQUESTS-NOT-FOUND.                                      
002690 250-EXIT.                                                                
002700     EXIT.                                                                
002710*                                                                         
002720*================================================================*        
002730* 300-APPLY-STATUS-CHANGE - replace order status, set completion *        
002740*   timestamp when required, journal the change                  *        
002750*================================================================*        
002760 300-APPLY-STATUS-CHANGE.                                                 
002770     MOVE SRQ-NEW-STATUS TO WS-NEW-STATUS-RAW.                            
002780     PERFORM 350-STRIP-STATUS-QUOTES THRU 350-EXIT.                       
002790     MOVE WS-NEW-STATUS-CLEAN TO ORD-STATUS.                              
002800                                                                          
002810     IF ORD-STATUS = 'Zrealizowane'                                       
002820         MOVE WS-TODAY     TO ORD-FINISHED-DATE                           
002830         MOVE WS-NOW-HHMMSS TO ORD-FINISHED-TIME                          
002840     END-IF.                                                              
002850                                                                          
002860     MOVE ORD-ID           TO CHG-ORDER-ID.                               
002870     MOVE ORD-STATUS       TO CHG-STATUS.                                 
002880     MOVE WS-TODAY         TO CHG-CHANGED-DATE.                           
002890     MOVE WS-NOW-HHMMSS    TO CHG-CHANGED-TIME.                           
002900     WRITE CHG-RECORD.                                                    
002910     ADD 1 TO WS-CHANGES-APPLIED.                                         
002920 300-EXIT.                                                                
002930     EXIT.                                                                
002940*                                                                         
002950*================================================================*        
002960* 350-STRIP-STATUS-QUOTES - drop a leading/trailing quote mark   *        
002970*   the request file may carry around the status text            *        
002980*================================================================*        
002990 350-STRIP-STATUS-QUOTES.                                                 
003000     IF WS-NEW-STATUS-1ST-CHAR = QUOTE                                    
003010         MOVE WS-NEW-STATUS-RAW (2:13) TO WS-NEW-STATUS-CLEAN             
003020         INSPECT WS-NEW-STATUS-CLEAN                                      
003030             REPLACING ALL QUOTE BY SPACE                                 
003040     ELSE                                                                 
003050         MOVE WS-NEW-STATUS-RAW TO WS-NEW-STATUS-CLEAN                    
003060     END-IF.                                                              
003070 350-EXIT.                                                                
003080     EXIT.                                                                
003090*                                                                         
003100*================================================================*        
003110* 160-DRAIN-LEFTOVER-REQUEST - requests left over after the      *        
003120*   register is exhausted are all unmatched                      *        
003130*================================================================*        
003140 160-DRAIN-LEFTOVER-REQUEST.                                              
003150     PERFORM 250-REPORT-NOT-FOUND THRU 250-EXIT.                          
003160     PERFORM 110-READ-SORTED-REQUEST THRU 110-EXIT.                       
003170 160-EXIT.                                                                
003180     EXIT.                                                                
003190*                                                                         
003200*================================================================*        
003210* 700-OPEN-FILES                                                 *        
003220*================================================================*        
003230 700-OPEN-FILES.                                                          
003240     OPEN INPUT  OLD-ORDER-REGISTER-FILE.                                 
003250     OPEN OUTPUT NEW-ORDER-REGISTER-FILE.                                 
003260     OPEN EXTEND STATUS-JOURNAL-FILE.                                     
003270                                                                          
003280     IF WS-ORDREG-STATUS NOT = '00'                                       
003290         DISPLAY 'ORS0CHG - REGISTER OPEN ERROR RC='                      
003300                 WS-ORDREG-STATUS                                         
003310         MOVE 16 TO WS-RETURN-CODE                                        
003320         PERFORM 900-ABORT-RUN THRU 900-EXIT                              
003330     END-IF.                                                              
003340 700-EXIT.                                                                
003350     EXIT.                                                                
003360*                                                                         
003370*================================================================*        
003380* 710-SORT-STATUS-REQUESTS - sort incoming requests into order-id*        
003390*   sequence so they can be matched against the register         *        
003400*================================================================*        
003410 710-SORT-STATUS-REQUESTS.                                                
003420     SORT STATUS-SORT-FILE                                                
003430         ON ASCENDING KEY SRT-ORDER-ID                                    
003440         USING STATUS-REQUEST-FILE                                        
003450         GIVING SORTED-REQUEST-FILE.                                      
003460                                                                          
003470     IF WS-STCHSRT-STATUS NOT = '00' AND NOT = SPACES                     
003480         DISPLAY 'ORS0CHG - SORT FAILED RC=' WS-STCHSRT-STATUS            
003490         MOVE 16 TO WS-RETURN-CODE                                        
003500         PERFORM 900-ABORT-RUN THRU 900-EXIT                              
003510     END-IF.                                                              
003520                                                                          
003530     OPEN INPUT SORTED-REQUEST-FILE.                                      
003540 710-EXIT.                                                                
003550     EXIT.                                                                
003560*                                                                         
003570*================================================================*        
003580* 790-CLOSE-FILES                                                *        
003590*================================================================*        
003600 790-CLOSE-FILES.                                                         
003610     CLOSE OLD-ORDER-REGISTER-FILE                                        
003620           NEW-ORDER-REGISTER-FILE                                        
003630           SORTED-REQUEST-FILE                                            
003640           STATUS-JOURNAL-FILE.                                           
003650 790-EXIT.                                                                
003660     EXIT.                                                                
003670*                                                                         
003680*================================================================*        
003690* 900-ABORT-RUN - fatal file error, terminate the run            *        
003700*================================================================*        
003710 900-ABORT-RUN.                                                           
003720     DISPLAY 'ORS0CHG - RUN ABORTED, SEE PRECEDING MESSAGES'.             
003730     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
003740     STOP RUN.                                                            
003750 900-EXIT.                                                                
003760     EXIT.                                                                
