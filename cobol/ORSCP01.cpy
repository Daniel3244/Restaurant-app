000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORSCP01                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Menu item master re *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORSCP01                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Record layout for the menu item master used by the order  *        
000310*      creation run, the menu listing run and price look-ups     *        
000320*      during order entry.  One record per menu item, keyed by   *        
000330*      MNU-ID on the menu master file.                           *        
000340*                                                                *        
000350* CHANGE ACTIVITY :                                              *        
000360*      $SEG(ORSCP01),COMP(ORSYS),PROD(ORDREG  ):                 *        
000370*                                                                *        
000380* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000390* $D0= I00417 100 870611 BKW    : INITIAL VERSION - MENU MASTER  *        
000400* $D1= I00623 110 890214 TZN    : ADDED MNU-NAME-EN FOR TOURIST  *        
000410* $D2= I00914 140 981130 EOL    : Y2K - NO DATE FIELDS ON THIS R *        
000420* $D3= I01188 210 050317 PDB    : ADDED MNU-DESC LONG DESCRIPTIO *        
000430*                                                                *        
000440******************************************************************        
000450*                                                                *        
000460* Menu item master record - fixed length, line sequential        *        
000470* file, one record per menu item                                 *        
000480******************************************************************        
000490                                                                          
000500 03  MNU-ID                      PIC 9(6).                                
000510 03  MNU-NAME                    PIC X(30).                               
000520 03  MNU-NAME-EN                 PIC X(30).                               
000530 03  MNU-CATEGORY                PIC X(15).                               
000540 03  MNU-PRICE                   PIC S9(5)V99.                            
000550 03  MNU-ACTIVE-SW               PIC X(01).                               
000560     88  MNU-IS-ACTIVE               VALUE 'Y'.                           
000570     88  MNU-IS-INACTIVE             VALUE 'N'.                           
000580 03  MNU-DESC                    PIC X(60).                               
000590*    Reserved for expansion - do not use without DP approval              
000600 03  FILLER                      PIC X(05).                               
