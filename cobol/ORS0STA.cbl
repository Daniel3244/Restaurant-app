000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORS0STA                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Statistics Report G *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORS0STA                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Reads the one SEARCH-CRITERIA record from CRITIN (if the  *        
000310*      carries none, every order passes unfiltered), reads the o *        
000320*      register start to finish, calls ORS0FLT once per order to *        
000330*      the six optional criteria, and for every order that match *        
000340*      accumulates its item lines into an in-memory item summary *        
000350*      keyed by item name and its completion time (when finished *        
000360*      a running total.  Prints one line to STARPT per distinct  *        
000370*      with its quantity and revenue, a grand total, an order co *        
000380*      the mean completion time in minutes over the orders liste *        
000390*                                                                *        
000400* CHANGE ACTIVITY :                                              *        
000410*      $SEG(ORS0STA),COMP(ORSYS),PROD(ORDREG  ):                 *        
000420*                                                                *        
000430* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000440* $D0= I00512 100 870916 BKW    : INITIAL VERSION - ITEM STATIST *        
000450* $D1= I00914 140 981204 EOL    : Y2K - EXPANDED ORD-CREATED-TS/ *        
000460* $D2= I01072 200 020815 KDM    : RAISED ITEM SUMMARY TABLE TO 2 *        
000470* $D3= I01188 210 050317 PDB    : REBUILT ON ORSCP09 COMMON HEAD *        
000480*                                                                *        
000490******************************************************************        
000500                                                                          
000510 IDENTIFICATION DIVISION.                                                 
000520 PROGRAM-ID.     ORS0STA.                                                 
000530 AUTHOR.         B KOWALCZYK.                                             
000540 INSTALLATION.   NOVA GASTRO SYSTEMS - DATA PROCESSING.                   
000550 DATE-WRITTEN.   SEPTEMBER 1987.                                          
000560 DATE-COMPILED.                                                           
000570 SECURITY.       NOVA GASTRO SYSTEMS - DP DEPARTMENT CONFIDENTIAL.        
000580*                                                                         
000590                                                                          
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM                                                   
000640     UPSI-0 ON  STATUS IS ORS-RERUN-SWITCH                                
000650           OFF STATUS IS ORS-NORMAL-RUN                                   
000660     CLASS ORS-NUMERIC-CLASS IS '0' THRU '9'.                             
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690     SELECT ORDER-REGISTER-FILE ASSIGN TO ORDREG                          
000700         ORGANIZATION IS SEQUENTIAL                                       
000710         FILE STATUS  IS WS-ORDREG-STATUS.                                
000720                                                                          
000730     SELECT CRITERIA-FILE       ASSIGN TO CRITIN                          
000740         ORGANIZATION IS SEQUENTIAL                                       
000750         FILE STATUS  IS WS-CRITIN-STATUS.                                
000760                                                                          
000770     SELECT STATS-REPORT-FILE   ASSIGN TO STARPT                          
000780         ORGANIZATION IS SEQUENTIAL                                       
000790         FILE STATUS  IS WS-STARPT-STATUS.                                
000800                                                                          
000810 DATA DIVISION.                                                           
000820 FILE SECTION.                                                            
000830*                                                                         
000840 FD  ORDER-REGISTER-FILE.                                                 
000850 01  ORD-RECORD.                                                          
000860     COPY ORSCP02.                                                        
000870*                                                                         
000880 FD  CRITERIA-FILE.                                                       
000890 01  CRIT-RECORD.                                                         
000900     COPY ORSCP07.                                                        
000910*                                                                         
000920 FD  STATS-REPORT-FILE.                                                   
000930 01  RPT-PRINT-LINE.                                                      
000940     03  RPT-LINE-TEXT            PIC X(131).                             
000950     03  FILLER                   PIC X(001).                             
000960*                                                                         
000970 WORKING-STORAGE SECTION.                                                 
000980*                                                                         
000990*----------------------------------------------------------------*        
001000* Run time eye-catcher for this invocation                       *        
001010*----------------------------------------------------------------*        
001020 01  WS-HEADER.                                                           
001030     03  WS-EYECATCHER           PIC X(16)                                
001040                                 VALUE 'ORS0STA-------WS'.                
001050     03  WS-RUN-DATE             PIC 9(8).                                
001060     03  WS-RUN-TIME             PIC 9(6).                                
001070     03  FILLER                  PIC X(10) VALUE SPACES.                  
001080 01  WS-HEADER-X REDEFINES WS-HEADER.                                     
001090     03  FILLER                  PIC X(16).                               
001100     03  WS-RUN-DATE-X           PIC X(08).                               
001110     03  FILLER                  PIC X(16).                               
001120*                                                                         
001130*    Date/time the run was started                                        
001140 01  WS-CURRENT-DATE-TIME.                                                
001150     03  WS-TODAY                PIC 9(8).                                
001160     03  WS-NOW-HHMMSSCC         PIC 9(8).                                
001170     03  FILLER                  PIC X(04).                               
001180 01  WS-NOW-X REDEFINES WS-CURRENT-DATE-TIME.                             
001190     03  FILLER                  PIC X(8).                                
001200     03  WS-NOW-HHMMSS           PIC 9(6).                                
001210     03  FILLER                  PIC X(6).                                
001220*                                                                         
001230 01  WS-FILE-STATUSES.                                                    
001240     03  WS-ORDREG-STATUS        PIC X(2) VALUE SPACES.                   
001250     03  WS-CRITIN-STATUS        PIC X(2) VALUE SPACES.                   
001260     03  WS-STARPT-STATUS        PIC X(2) VALUE SPACES.                   
001270     03  FILLER                  PIC X(2).                                
001280*                                                                         
001290 01  WS-SWITCHES.                                                         
001300     03  WS-ORDREG-EOF-SW        PIC X VALUE 'N'.                         
001310         88  ORDREG-EOF              VALUE 'Y'.                           
001320     03  FILLER                  PIC X(03).                               
001330*                                                                         
001340 01  WS-COUNTERS.                                                         
001350     03  WS-ORDERS-READ          PIC S9(7) COMP VALUE ZERO.               
001360     03  WS-ORDERS-LISTED        PIC S9(7) COMP VALUE ZERO.               
001370     03  WS-ELAPSED-ORDERS       PIC S9(7) COMP VALUE ZERO.               
001380     03  FILLER                  PIC X(02).                               
001390 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                                 
001400     03  WS-COUNTERS-BYTES       PIC X(14).                               
001410*                                                                         
001420*    Criteria match switch passed to ORS0FLT on every call                
001430 01  WS-MATCH-SWITCH.                                                     
001440     03  WS-MATCH-FLAG           PIC X(01).                               
001450         88  WS-ORDER-MATCHES        VALUE 'Y'.                           
001460     03  FILLER                  PIC X(03).                               
001470*                                                                         
001480*    Common report heading - title / period / hours lines,                
001490*    shared layout with ORS0RPT                                           
001500 01  WS-RPT-HEADING.                                                      
001510     COPY ORSCP09.                                                        
001520*                                                                         
001530*    In-memory item summary table, built by linear search/insert          
001540*    as the order register is read - replaces a sort step since           
001550*    the register itself carries no item-name sequence                    
001560 01  WS-ITEM-SUMMARY-TABLE.                                               
001570     03  WS-SUM-ENTRY OCCURS 200 TIMES.                                   
001580         05  WS-SUM-NAME             PIC X(30).                           
001590         05  WS-SUM-QTY              PIC S9(7) COMP.                      
001600         05  WS-SUM-REVENUE          PIC S9(9)V99.                        
001610         05  FILLER                  PIC X(04).                           
001620*                                                                         
001630*    General purpose trailing-blank trim, reused for every                
001640*    alphanumeric field moved into a report column                        
001650 01  WS-TRIM-WORK.                                                        
001660     03  WS-TRIM-AREA            PIC X(60).                               
001670     03  FILLER                  PIC X(04).                               
001680*                                                                         
001690*    One item-summary detail line - NAZWA/ILOSC/PRZYCHOD                  
001700 01  WS-SUM-DETAIL-LINE.                                                  
001710     03  WS-SD-NAME              PIC X(30).                               
001720     03  FILLER                  PIC X(03) VALUE SPACES.                  
001730     03  WS-SD-QTY               PIC ZZZZ9.                               
001740     03  FILLER                  PIC X(03) VALUE SPACES.                  
001750     03  WS-SD-REVENUE           PIC Z(6)9.99.                            
001760     03  FILLER                  PIC X(01) VALUE SPACES.                  
001770     03  WS-SD-SUFFIX            PIC X(02).                               
001780*                                                                         
001790*    Date/time work areas for the Julian-day completion-time calc         
001800 01  WS-DATE-REM                 PIC 9(4)  COMP.                          
001810 01  WS-TIME-REM                 PIC 9(4)  COMP.                          
001820 01  WS-TIME-HH-WORK             PIC 9(2)  COMP.                          
001830 01  WS-TIME-MM-WORK             PIC 9(2)  COMP.                          
001840 01  WS-TIME-SS-WORK             PIC 9(2)  COMP.                          
001850 01  WS-DAYS-CREATED             PIC S9(9) COMP.                          
001860 01  WS-DAYS-FINISHED            PIC S9(9) COMP.                          
001870 01  WS-MINUTES-CREATED          PIC S9(9) COMP.                          
001880 01  WS-MINUTES-FINISHED         PIC S9(9) COMP.                          
001890 01  WS-LINE-ELAPSED             PIC S9(9) COMP.                          
001900 01  WS-ELAPSED-TOTAL            PIC S9(9) COMP VALUE ZERO.               
001910 01  WS-AVG-MINUTES              PIC S9(5) COMP VALUE ZERO.               
001920 01  WS-AVG-MINUTES-ED           PIC ZZZZ9.                               
001930*                                                                         
001940*    Julian-day-number work area, one call pattern reused for             
001950*    both the created and the finished timestamp on an order              
001960 01  WS-JD-YYYY                  PIC S9(4) COMP.                          
001970 01  WS-JD-MM                    PIC S9(4) COMP.                          
001980 01  WS-JD-DD                    PIC S9(4) COMP.                          
001990 01  WS-JD-A                     PIC S9(4) COMP.                          
002000 01  WS-JD-Y                     PIC S9(6) COMP.                          
002010 01  WS-JD-M                     PIC S9(4) COMP.                          
002020 01  WS-JD-T1                    PIC S9(9) COMP.                          
002030 01  WS-JD-T2                    PIC S9(9) COMP.                          
002040 01  WS-JD-T3                    PIC S9(9) COMP.                          
002050 01  WS-JD-T4                    PIC S9(9) COMP.                          
002060 01  WS-JD-T5                    PIC S9(9) COMP.                          
002070 01  WS-JD-RESULT                PIC S9(9) COMP.                          
002080*                                                                         
002090 01  WS-GRAND-TOTAL               PIC S9(9)V99 VALUE ZERO.                
002100 01  WS-GRAND-TOTAL-ED            PIC Z(7)9.99.                           
002110*                                                                         
002120 77  WS-SUM-COUNT                PIC S9(4) COMP VALUE ZERO.               
002130 77  WS-SUM-SUB                  PIC S9(4) COMP.                          
002140 77  WS-ITEM-SUB                 PIC S9(4) COMP.                          
002150 77  WS-TRIM-SUB                 PIC S9(4) COMP.                          
002160 77  WS-TRIM-LEN                 PIC S9(4) COMP.                          
002170 77  WS-FOOTER-ED                PIC ZZZZ9.                               
002180 77  WS-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.               
002190*                                                                         
002200 PROCEDURE DIVISION.                                                      
002210*                                                                         
002220*================================================================*        
002230* 000-MAIN - controls the whole statistics report run            *        
002240*================================================================*        
002250 000-MAIN.                                                                
002260     ACCEPT WS-TODAY        FROM DATE YYYYMMDD.                           
002270     ACCEPT WS-NOW-HHMMSSCC FROM TIME.                                    
002280     MOVE WS-TODAY          TO WS-RUN-DATE.                               
002290     MOVE WS-NOW-HHMMSS     TO WS-RUN-TIME.                               
002300                                                                          
002310     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
002320     PERFORM 200-READ-ORDER THRU 200-EXIT.                                
002330     PERFORM 250-PROCESS-ONE-ORDER THRU 250-EXIT                          
002340             UNTIL ORDREG-EOF.                                            
002350                                                                          
002360     PERFORM 100-WRITE-HEADINGS THRU 100-EXIT.                            
002370     PERFORM 400-WRITE-ITEM-SUMMARY THRU 400-EXIT.                        
002380     PERFORM 500-COMPUTE-AVG-COMPLETION THRU 500-EXIT.                    
002390     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002400                                                                          
002410     DISPLAY 'ORS0STA ORDERS READ       = ' WS-ORDERS-READ.               
002420     DISPLAY 'ORS0STA ORDERS LISTED     = ' WS-ORDERS-LISTED.             
002430     DISPLAY 'ORS0STA DISTINCT ITEMS    = ' WS-SUM-COUNT.                 
002440     STOP RUN.                                                            
002450 000-EXIT.                                                                
002460     EXIT.                                                                
002470*                                                                         
002480*================================================================*        
002490* 100-WRITE-HEADINGS - title, selection period/hours and the     *        
002500*   order count line                                             *        
002510*================================================================*        
002520 100-WRITE-HEADINGS.                                                      
002530     MOVE SPACES TO RPT-TITLE-LINE.                                       
002540     MOVE 'STATYSTYKA ZAMOWIEN' TO RPT-TITLE-TEXT.                        
002550     MOVE RPT-TITLE-LINE TO RPT-LINE-TEXT.                                
002560     WRITE RPT-PRINT-LINE.                                                
002570                                                                          
002580     IF CRIT-DATE-FROM NOT = ZERO OR CRIT-DATE-TO NOT = ZERO              
002590         MOVE SPACES TO RPT-PERIOD-LINE                                   
002600         MOVE CRIT-DATE-FROM TO RPT-PERIOD-FROM                           
002610         MOVE CRIT-DATE-TO   TO RPT-PERIOD-TO                             
002620         MOVE RPT-PERIOD-LINE TO RPT-LINE-TEXT                            
002630         WRITE RPT-PRINT-LINE                                             
002640     END-IF.                                                              
002650                                                                          
002660     IF CRIT-TIME-FROM-SET OR CRIT-TIME-TO-SET                            
002670         MOVE SPACES TO RPT-HOURS-LINE                                    
002680         MOVE CRIT-TIME-FROM TO RPT-HOURS-FROM                            
002690         MOVE CRIT-TIME-TO   TO RPT-HOURS-TO                              
002700         MOVE RPT-HOURS-LINE TO RPT-LINE-TEXT                             
002710         WRITE RPT-PRINT-LINE                                             
002720     END-IF.                                                              
002730                                                                          
002740     MOVE SPACES TO RPT-LINE-TEXT.                                        
002750     WRITE RPT-PRINT-LINE.                                                
002760                                                                          
002770     MOVE WS-ORDERS-LISTED TO WS-FOOTER-ED.                               
002780     MOVE SPACES TO RPT-LINE-TEXT.                                        
002790     STRING 'LICZBA ZAMOWIEN: ' DELIMITED BY SIZE                         
002800            WS-FOOTER-ED        DELIMITED BY SIZE                         
002810         INTO RPT-LINE-TEXT                                               
002820     END-STRING.                                                          
002830     WRITE RPT-PRINT-LINE.                                                
002840 100-EXIT.                                                                
002850     EXIT.                                                                
002860*                                                                         
002870*================================================================*        
002880* 200-READ-ORDER                                                 *        
002890*================================================================*        
002900 200-READ-ORDER.                                                          
002910     READ ORDER-REGISTER-FILE                                             
002920         AT END                                                           
002930             SET ORDREG-EOF TO TRUE                                       
002940         NOT AT END                                                       
002950             ADD 1 TO WS-ORDERS-READ                                      
002960     END-READ.                                                            
002970 200-EXIT.                                                                
002980     EXIT.                                                                
002990*                                                                         
003000*================================================================*        
003010* 250-PROCESS-ONE-ORDER - test the order against the criteria    *        
003020*   record, fold its items into the summary table and its        *        
003030*   completion time into the running average                     *        
003040*================================================================*        
003050 250-PROCESS-ONE-ORDER.                                                   
003060     MOVE 'N' TO WS-MATCH-FLAG.                                           
003070     CALL 'ORS0FLT' USING ORD-RECORD                                      
003080                           CRIT-RECORD                                    
003090                           WS-MATCH-SWITCH.                               
003100     IF WS-ORDER-MATCHES                                                  
003110         ADD 1 TO WS-ORDERS-LISTED                                        
003120         PERFORM 300-ACCUMULATE-ITEM-TOTALS THRU 300-EXIT                 
003130         IF ORD-FINISHED-TS NOT = ZERO                                    
003140             PERFORM 340-COMPUTE-ELAPSED-MINUTES THRU 340-EXIT            
003150         END-IF                                                           
003160     END-IF.                                                              
003170     PERFORM 200-READ-ORDER THRU 200-EXIT.                                
003180 250-EXIT.                                                                
003190     EXIT.                                                                
003200*                                                                         
003210*================================================================*        
003220* 300-ACCUMULATE-ITEM-TOTALS - folds every item line on the      *        
003230*   order into the in-memory item summary table                  *        
003240*================================================================*        
003250 300-ACCUMULATE-ITEM-TOTALS.                                              
003260     PERFORM 330-ADD-ITEM-TO-SUMMARY THRU 330-EXIT                        
003270             VARYING WS-ITEM-SUB FROM 1 BY 1                              
003280             UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.                          
003290 300-EXIT.                                                                
003300     EXIT.                                                                
003310*                                                                         
003320 320-FIND-ITEM-ENTRY.                                                     
003330     MOVE 1 TO WS-SUM-SUB.                                                
003340     PERFORM 325-BUMP-SUM-SUB THRU 325-EXIT                               
003350             UNTIL WS-SUM-SUB > WS-SUM-COUNT                              
003360                OR WS-SUM-NAME (WS-SUM-SUB) =                             
003370                   ITM-NAME (WS-ITEM-SUB).                                
003380 320-EXIT.                                                                
003390     EXIT.                                                                
003400*                                                                         
003410 325-BUMP-SUM-SUB.                                                        
003420     ADD 1 TO WS-SUM-SUB.                                                 
003430 325-EXIT.                                                                
003440     EXIT.                                                                
003450*                                                                         
003460 330-ADD-ITEM-TO-SUMMARY.                                                 
003470     PERFORM 320-FIND-ITEM-ENTRY THRU 320-EXIT.                           
003480     IF WS-SUM-SUB > WS-SUM-COUNT                                         
003490         ADD 1 TO WS-SUM-COUNT                                            
003500         MOVE ITM-NAME (WS-ITEM-SUB) TO WS-SUM-NAME (WS-SUM-SUB)          
003510         MOVE ZERO TO WS-SUM-QTY (WS-SUM-SUB)                             
003520                      WS-SUM-REVENUE (WS-SUM-SUB)                         
003530     END-IF.                                                              
003540     ADD ITM-QTY (WS-ITEM-SUB) TO WS-SUM-QTY (WS-SUM-SUB).                
003550     COMPUTE WS-SUM-REVENUE (WS-SUM-SUB) =                                
003560         WS-SUM-REVENUE (WS-SUM-SUB)                                      
003570         + (ITM-QTY (WS-ITEM-SUB) * ITM-PRICE (WS-ITEM-SUB)).             
003580 330-EXIT.                                                                
003590     EXIT.                                                                
003600*                                                                         
003610*================================================================*        
003620* 340-COMPUTE-ELAPSED-MINUTES - Julian-day difference between    *        
003630*   ORD-CREATED-TS and ORD-FINISHED-TS, truncated to whole       *        
003640*   minutes, folded into the running average total               *        
003650*================================================================*        
003660 340-COMPUTE-ELAPSED-MINUTES.                                             
003670     DIVIDE ORD-CREATED-DATE BY 10000                                     
003680         GIVING WS-JD-YYYY REMAINDER WS-DATE-REM.                         
003690     DIVIDE WS-DATE-REM BY 100                                            
003700         GIVING WS-JD-MM REMAINDER WS-JD-DD.                              
003710     PERFORM 800-DATE-TO-JULIAN-DAY THRU 800-EXIT.                        
003720     MOVE WS-JD-RESULT TO WS-DAYS-CREATED.                                
003730                                                                          
003740     DIVIDE ORD-CREATED-TIME BY 10000                                     
003750         GIVING WS-TIME-HH-WORK REMAINDER WS-TIME-REM.                    
003760     DIVIDE WS-TIME-REM BY 100                                            
003770         GIVING WS-TIME-MM-WORK REMAINDER WS-TIME-SS-WORK.                
003780     COMPUTE WS-MINUTES-CREATED =                                         
003790         (WS-DAYS-CREATED * 1440)                                         
003800         + (WS-TIME-HH-WORK * 60) + WS-TIME-MM-WORK.                      
003810                                                                          
003820     DIVIDE ORD-FINISHED-DATE BY 10000                                    
003830         GIVING WS-JD-YYYY REMAINDER WS-DATE-REM.                         
003840     DIVIDE WS-DATE-REM BY 100                                            
003850         GIVING WS-JD-MM REMAINDER WS-JD-DD.                              
003860     PERFORM 800-DATE-TO-JULIAN-DAY THRU 800-EXIT.                        
003870     MOVE WS-JD-RESULT TO WS-DAYS-FINISHED.                               
003880                                                                          
003890     DIVIDE ORD-FINISHED-TIME BY 10000                                    
003900         GIVING WS-TIME-HH-WORK REMAINDER WS-TIME-REM.                    
003910     DIVIDE WS-TIME-REM BY 100                                            
003920         GIVING WS-TIME-MM-WORK REMAINDER WS-TIME-SS-WORK.                
003930     COMPUTE WS-MINUTES-FINISHED =                                        
003940         (WS-DAYS-FINISHED * 1440)                                        
003950         + (WS-TIME-HH-WORK * 60) + WS-TIME-MM-WORK.                      
003960                                                                          
003970     COMPUTE WS-LINE-ELAPSED =                                            
003980         WS-MINUTES-FINISHED - WS-MINUTES-CREATED.                        
003990     ADD WS-LINE-ELAPSED TO WS-ELAPSED-TOTAL.                             
004000     ADD 1 TO WS-ELAPSED-ORDERS.                                          
004010 340-EXIT.                                                                
004020     EXIT.                                                                
004030*                                                                         
004040*================================================================*        
004050* 400-WRITE-ITEM-SUMMARY - one line per distinct item name, with *        
004060*   the control-break quantity/revenue totals folded into the    *        
004070*   summary table as the register was read, plus the grand total *        
004080*================================================================*        
004090 400-WRITE-ITEM-SUMMARY.                                                  
004100     MOVE SPACES TO RPT-LINE-TEXT.                                        
004110     WRITE RPT-PRINT-LINE.                                                
004120     MOVE SPACES TO RPT-LINE-TEXT.                                        
004130     STRING 'NAZWA                          '                             
004140                                         DELIMITED BY SIZE                
004150            'ILOSC   PRZYCHOD'            DELIMITED BY SIZE               
004160         INTO RPT-LINE-TEXT                                               
004170     END-STRING.                                                          
004180     WRITE RPT-PRINT-LINE.                                                
004190                                                                          
004200     MOVE ZERO TO WS-GRAND-TOTAL.                                         
004210     PERFORM 410-WRITE-ONE-SUMMARY-LINE THRU 410-EXIT                     
004220             VARYING WS-SUM-SUB FROM 1 BY 1                               
004230             UNTIL WS-SUM-SUB > WS-SUM-COUNT.                             
004240                                                                          
004250     MOVE SPACES TO RPT-LINE-TEXT.                                        
004260     WRITE RPT-PRINT-LINE.                                                
004270     MOVE WS-GRAND-TOTAL TO WS-GRAND-TOTAL-ED.                            
004280     MOVE SPACES TO RPT-LINE-TEXT.                                        
004290     STRING 'RAZEM: '        DELIMITED BY SIZE                            
004300            WS-GRAND-TOTAL-ED DELIMITED BY SIZE                           
004310            ' zl'            DELIMITED BY SIZE                            
004320         INTO RPT-LINE-TEXT                                               
004330     END-STRING.                                                          
004340     WRITE RPT-PRINT-LINE.                                                
004350 400-EXIT.                                                                
004360     EXIT.                                                                
004370*                                                                         
004380 410-WRITE-ONE-SUMMARY-LINE.                                              
004390     MOVE SPACES TO WS-SUM-DETAIL-LINE.                                   
004400     MOVE WS-SUM-NAME (WS-SUM-SUB)    TO WS-SD-NAME.                      
004410     MOVE WS-SUM-QTY (WS-SUM-SUB)     TO WS-SD-QTY.                       
004420     MOVE WS-SUM-REVENUE (WS-SUM-SUB) TO WS-SD-REVENUE.                   
004430     MOVE 'zl'                        TO WS-SD-SUFFIX.                    
004440     ADD WS-SUM-REVENUE (WS-SUM-SUB)  TO WS-GRAND-TOTAL.                  
004450                                                                          
004460     MOVE SPACES TO RPT-LINE-TEXT.                                        
004470     MOVE WS-SUM-DETAIL-LINE TO RPT-LINE-TEXT.                            
004480     WRITE RPT-PRINT-LINE.                                                
004490 410-EXIT.                                                                
004500     EXIT.                                                                
004510*                                                                         
004520*================================================================*        
004530* 500-COMPUTE-AVG-COMPLETION - mean elapsed time, rounded half-up*        
004540*   to a whole minute, zero if no order qualified                *        
004550*================================================================*        
004560 500-COMPUTE-AVG-COMPLETION.                                              
004570     IF WS-ELAPSED-ORDERS = ZERO                                          
004580         MOVE ZERO TO WS-AVG-MINUTES                                      
004590     ELSE                                                                 
004600         COMPUTE WS-AVG-MINUTES ROUNDED =                                 
004610             WS-ELAPSED-TOTAL / WS-ELAPSED-ORDERS                         
004620     END-IF.                                                              
004630     MOVE WS-AVG-MINUTES TO WS-AVG-MINUTES-ED.                            
004640                                                                          
004650     MOVE SPACES TO RPT-LINE-TEXT.                                        
004660     WRITE RPT-PRINT-LINE.                                                
004670     MOVE SPACES TO RPT-LINE-TEXT.                                        
004680     STRING 'SREDNI CZAS REALIZACJI: ' DELIMITED BY SIZE                  
004690            WS-AVG-MINUTES-ED          DELIMITED BY SIZE                  
004700            ' min'                     DELIMITED BY SIZE                  
004710         INTO RPT-LINE-TEXT                                               
004720     END-STRING.                                                          
004730     WRITE RPT-PRINT-LINE.                                                
004740 500-EXIT.                                                                
004750     EXIT.                                                                
004760*                                                                         
004770*================================================================*        
004780* 800-DATE-TO-JULIAN-DAY - civil date (WS-JD-YYYY/MM/DD) to an   *        
004790*   absolute day number (WS-JD-RESULT), each division truncated  *        
004800*   to an integer before it feeds the next step                  *        
004810*================================================================*        
004820 800-DATE-TO-JULIAN-DAY.                                                  
004830     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.                              
004840     COMPUTE WS-JD-Y = WS-JD-YYYY + 4800 - WS-JD-A.                       
004850     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.                     
004860     COMPUTE WS-JD-T1 = (153 * WS-JD-M) + 2.                              
004870     COMPUTE WS-JD-T2 = WS-JD-T1 / 5.                                     
004880     COMPUTE WS-JD-T3 = WS-JD-Y / 4.                                      
004890     COMPUTE WS-JD-T4 = WS-JD-Y / 100.                                    
004900     COMPUTE WS-JD-T5 = WS-JD-Y / 400.                                    
004910     COMPUTE WS-JD-RESULT =                                               
004920         WS-JD-DD + WS-JD-T2 + (365 * WS-JD-Y)                            
004930         + WS-JD-T3 - WS-JD-T4 + WS-JD-T5 - 32045.                        
004940 800-EXIT.                                                                
004950     EXIT.                                                                
004960*                                                                         
004970*================================================================*        
004980* 700-OPEN-FILES - also reads the one SEARCH-CRITERIA record, if *        
004990*   CRITIN is empty every criterion defaults to not-set          *        
005000*================================================================*        
005010 700-OPEN-FILES.                                                          
005020     OPEN INPUT  ORDER-REGISTER-FILE                                      
005030                  CRITERIA-FILE.                                          
005040     OPEN OUTPUT STATS-REPORT-FILE.                                       
005050                                                                          
005060     IF WS-ORDREG-STATUS NOT = '00'                                       
005070         DISPLAY 'ORS0STA - ORDER REGISTER OPEN ERROR RC='                
005080                 WS-ORDREG-STATUS                                         
005090         MOVE 16 TO WS-RETURN-CODE                                        
005100         PERFORM 900-ABORT-RUN THRU 900-EXIT                              
005110     END-IF.                                                              
005120                                                                          
005130     READ CRITERIA-FILE                                                   
005140         AT END                                                           
005150             MOVE ZERO TO CRIT-DATE-FROM CRIT-DATE-TO                     
005160                          CRIT-TIME-FROM CRIT-TIME-TO                     
005170             MOVE SPACES TO CRIT-STATUS CRIT-TYPE                         
005180             MOVE 'N' TO CRIT-TIME-FROM-SW CRIT-TIME-TO-SW                
005190     END-READ.                                                            
005200 700-EXIT.                                                                
005210     EXIT.                                                                
005220*                                                                         
005230*================================================================*        
005240* 790-CLOSE-FILES                                                *        
005250*================================================================*        
005260 790-CLOSE-FILES.                                                         
005270     CLOSE ORDER-REGISTER-FILE                                            
005280           CRITERIA-FILE                                                  
005290           STATS-REPORT-FILE.                                             
005300 790-EXIT.                                                                
005310     EXIT.                                                                
005320*                                                                         
005330*================================================================*        
005340* 900-ABORT-RUN - fatal file error, terminate the run            *        
005350*================================================================*        
005360 900-ABORT-RUN.                                                           
005370     DISPLAY 'ORS0STA - RUN ABORTED, SEE PRECEDING MESSAGES'.             
005380     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
005390     STOP RUN.                                                            
005400 900-EXIT.                                                                
005410     EXIT.                                                                
