000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORS0FLT                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Order Search / Filt *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORS0FLT                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      CALLed by ORS0CSV, ORS0RPT and ORS0STA once per order on  *        
000310*      register.  Compares the order passed in LK-ORDER-REC agai *        
000320*      the six optional criteria in LK-CRITERIA and hands back a *        
000330*      single Y/N match switch in LK-MATCH-SWITCH.  An unset cri *        
000340*      (zero date, switch off, or spaces) never excludes an orde *        
000350*      Status and type compares are case-insensitive - both side *        
000360*      folded to upper case locally before the compare, there is *        
000370*      shared upper-case routine in this shop to call for it.    *        
000380*                                                                *        
000390* CHANGE ACTIVITY :                                              *        
000400*      $SEG(ORS0FLT),COMP(ORSYS),PROD(ORDREG  ):                 *        
000410*                                                                *        
000420* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000430* $D0= I00512 100 870915 BKW    : INITIAL VERSION - SEARCH/FILTE *        
000440* $D1= I00914 140 981204 EOL    : Y2K - CRIT-DATE-FROM/TO NOW FU *        
000450* $D2= I01188 210 050317 PDB    : TIME-OF-DAY CRITERIA NOW USE S *        
000460*                                                                *        
000470******************************************************************        
000480                                                                          
000490 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     ORS0FLT.                                                 
000510 AUTHOR.         B KOWALCZYK.                                             
000520 INSTALLATION.   NOVA GASTRO SYSTEMS - DATA PROCESSING.                   
000530 DATE-WRITTEN.   SEPTEMBER 1987.                                          
000540 DATE-COMPILED.                                                           
000550 SECURITY.       NOVA GASTRO SYSTEMS - DP DEPARTMENT CONFIDENTIAL.        
000560*                                                                         
000570                                                                          
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM                                                   
000620     CLASS ORS-NUMERIC-CLASS IS '0' THRU '9'.                             
000630                                                                          
000640 DATA DIVISION.                                                           
000650 WORKING-STORAGE SECTION.                                                 
000660*                                                                         
000670*----------------------------------------------------------------*        
000680* Run time eye-catcher for this invocation                       *        
000690*----------------------------------------------------------------*        
000700 01  WS-HEADER.                                                           
000710     03  WS-EYECATCHER           PIC X(16)                                
000720                                 VALUE 'ORS0FLT-------WS'.                
000730     03  FILLER                  PIC X(16) VALUE SPACES.                  
000740*    Broken out for a display dump of the eyecatcher under TSO            
000750 01  WS-HEADER-X REDEFINES WS-HEADER.                                     
000760     03  WS-EYECATCHER-PROGRAM   PIC X(07).                               
000770     03  WS-EYECATCHER-DASHES    PIC X(07).                               
000780     03  WS-EYECATCHER-SUFFIX    PIC X(02).                               
000790     03  FILLER                  PIC X(16).                               
000800*                                                                         
000810*    Upper-cased work copies used only for the case-insensitive           
000820*    status/type compares - never moved back out of this program          
000830 01  WS-CASE-FOLD-AREA.                                                   
000840     03  WS-ORD-STATUS-UC        PIC X(14).                               
000850     03  WS-CRIT-STATUS-UC       PIC X(14).                               
000860     03  WS-ORD-TYPE-UC          PIC X(12).                               
000870     03  WS-CRIT-TYPE-UC         PIC X(12).                               
000880     03  FILLER                  PIC X(04).                               
000890*    Paired view used only when tracing both sides of a compare           
000900 01  WS-CASE-FOLD-ALT REDEFINES WS-CASE-FOLD-AREA.                        
000910     03  WS-STATUS-PAIR          PIC X(28).                               
000920     03  WS-TYPE-PAIR            PIC X(24).                               
000930     03  FILLER                  PIC X(04).                               
000940*                                                                         
000950 LINKAGE SECTION.                                                         
000960*                                                                         
000970 01  LK-ORDER-REC.                                                        
000980     COPY ORSCP02.                                                        
000990*                                                                         
001000 01  LK-CRITERIA.                                                         
001010     COPY ORSCP07.                                                        
001020*                                                                         
001030 01  LK-MATCH-SWITCH.                                                     
001040     03  LK-MATCH-FLAG           PIC X(01).                               
001050         88  LK-ORDER-MATCHES        VALUE 'Y'.                           
001060         88  LK-ORDER-NO-MATCH       VALUE 'N'.                           
001070     03  FILLER                  PIC X(03).                               
001080*    Full-word view of the return area for the calling program            
001090 01  LK-MATCH-SWITCH-X REDEFINES LK-MATCH-SWITCH.                         
001100     03  LK-MATCH-AREA           PIC X(04).                               
001110*                                                                         
001120 PROCEDURE DIVISION USING LK-ORDER-REC                                    
001130                           LK-CRITERIA                                    
001140                           LK-MATCH-SWITCH.                               
001150*                                                                         
001160*================================================================*        
001170* 000-MAIN - one call, one order, one criteria set evaluated     *        
001180*================================================================*        
001190 000-MAIN.                                                                
001200     PERFORM 100-EVALUATE-CRITERIA THRU 100-EXIT.                         
001210     GOBACK.                                                              
001220 000-EXIT.                                                                
001230     EXIT.                                                                
001240*                                                                         
001250*================================================================*        
001260* 100-EVALUATE-CRITERIA - ALL six optional criteria must hold    *        
001270*   the order to match; an unset criterion always holds          *        
001280*================================================================*        
001290 100-EVALUATE-CRITERIA.                                                   
001300     SET LK-ORDER-NO-MATCH TO TRUE.                                       
001310                                                                          
001320     MOVE ORD-STATUS  TO WS-ORD-STATUS-UC.                                
001330     MOVE CRIT-STATUS TO WS-CRIT-STATUS-UC.                               
001340     MOVE ORD-TYPE    TO WS-ORD-TYPE-UC.                                  
001350     MOVE CRIT-TYPE   TO WS-CRIT-TYPE-UC.                                 
001360     INSPECT WS-ORD-STATUS-UC  CONVERTING                                 
001370             'abcdefghijklmnopqrstuvwxyz'                                 
001380          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
001390     INSPECT WS-CRIT-STATUS-UC CONVERTING                                 
001400             'abcdefghijklmnopqrstuvwxyz'                                 
001410          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
001420     INSPECT WS-ORD-TYPE-UC    CONVERTING                                 
001430             'abcdefghijklmnopqrstuvwxyz'                                 
001440          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
001450     INSPECT WS-CRIT-TYPE-UC   CONVERTING                                 
001460             'abcdefghijklmnopqrstuvwxyz'                                 
001470          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
001480                                                                          
001490     IF (CRIT-DATE-FROM = ZERO                                            
001500             OR ORD-DATE NOT < CRIT-DATE-FROM)                            
001510         AND (CRIT-DATE-TO = ZERO                                         
001520             OR ORD-DATE NOT > CRIT-DATE-TO)                              
001530         AND (NOT CRIT-TIME-FROM-SET                                      
001540             OR ORD-CREATED-TIME NOT < CRIT-TIME-FROM)                    
001550         AND (NOT CRIT-TIME-TO-SET                                        
001560             OR ORD-CREATED-TIME NOT > CRIT-TIME-TO)                      
001570         AND (CRIT-STATUS = SPACES                                        
001580             OR WS-ORD-STATUS-UC = WS-CRIT-STATUS-UC)                     
001590         AND (CRIT-TYPE = SPACES                                          
001600             OR WS-ORD-TYPE-UC = WS-CRIT-TYPE-UC)                         
001610         SET LK-ORDER-MATCHES TO TRUE                                     
001620     END-IF.                                                              
001630 100-EXIT.                                                                
001640     EXIT.                                                                
