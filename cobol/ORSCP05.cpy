000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORSCP05                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Daily order counter *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORSCP05                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Record layout for the daily order-number counter (DAYCTR) *        
000310*      One record per business day, keyed by CTR-DATE, holding t *        
000320*      last order number issued that day.  ORS0CRT reads, increm *        
000330*      and rewrites this record for every order it creates; the  *        
000340*      counter resets implicitly because a new CTR-DATE record i *        
000350*      created the first time an order is entered on a new day.  *        
000360*                                                                *        
000370* CHANGE ACTIVITY :                                              *        
000380*      $SEG(ORSCP05),COMP(ORSYS),PROD(ORDREG  ):                 *        
000390*                                                                *        
000400* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000410* $D0= I00420 100 870625 BKW    : INITIAL VERSION - DAILY COUNTE *        
000420* $D1= I00914 140 981204 EOL    : Y2K - EXPANDED CTR-DATE TO 4-D *        
000430*                                                                *        
000440******************************************************************        
000450*                                                                *        
000460* Daily counter record - fixed length, keyed file, one           *        
000470* record per calendar day, keyed by CTR-DATE                     *        
000480******************************************************************        
000490                                                                          
000500 03  CTR-DATE                    PIC 9(8).                                
000510 03  CTR-LAST-NUMBER             PIC 9(6).                                
000520*    Reserved for expansion - do not use without DP approval              
000530 03  FILLER                      PIC X(04).                               
