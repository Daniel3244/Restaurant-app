000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORS0MNU                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Menu Item Listing   *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORS0MNU                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Lists every record on the menu item master, active and    *        
000310*      inactive alike, in file order.  The active/inactive flag  *        
000320*      carried straight through to the listing for display only  *        
000330*      this run changes nothing on the menu master.              *        
000340*                                                                *        
000350* CHANGE ACTIVITY :                                              *        
000360*      $SEG(ORS0MNU),COMP(ORSYS),PROD(ORDREG  ):                 *        
000370*                                                                *        
000380* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000390* $D0= I00417 100 870611 BKW    : INITIAL VERSION - MENU ITEM LI *        
000400* $D1= I00914 140 981130 EOL    : Y2K REVIEW - NO DATE FIELDS ON *        
000410*                                                                *        
000420******************************************************************        
000430                                                                          
000440 IDENTIFICATION DIVISION.                                                 
000450 PROGRAM-ID.     ORS0MNU.                                                 
000460 AUTHOR.         B KOWALCZYK.                                             
000470 INSTALLATION.   NOVA GASTRO SYSTEMS - DATA PROCESSING.                   
000480 DATE-WRITTEN.   JUNE 1987.                                               
000490 DATE-COMPILED.                                                           
000500 SECURITY.       NOVA GASTRO SYSTEMS - DP DEPARTMENT CONFIDENTIAL.        
000510*                                                                         
000520                                                                          
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM                                                   
000570     CLASS ORS-NUMERIC-CLASS IS '0' THRU '9'.                             
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT MENU-MASTER-FILE    ASSIGN TO MENUFILE                        
000610         ORGANIZATION IS SEQUENTIAL                                       
000620         FILE STATUS  IS WS-MENUFILE-STATUS.                              
000630                                                                          
000640     SELECT MENU-LISTING-FILE   ASSIGN TO MNULIST                         
000650         ORGANIZATION IS SEQUENTIAL                                       
000660         FILE STATUS  IS WS-MNULIST-STATUS.                               
000670                                                                          
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700*                                                                         
000710 FD  MENU-MASTER-FILE.                                                    
000720 01  MNU-RECORD.                                                          
000730     COPY ORSCP01.                                                        
000740*                                                                         
000750 FD  MENU-LISTING-FILE.                                                   
000760 01  MNL-PRINT-LINE.                                                      
000770     03  MNL-LINE-TEXT           PIC X(131).                              
000780     03  FILLER                  PIC X(001).                              
000790*                                                                         
000800 WORKING-STORAGE SECTION.                                                 
000810*                                                                         
000820*----------------------------------------------------------------*        
000830* Run time eye-catcher for this invocation                       *        
000840*----------------------------------------------------------------*        
000850 01  WS-HEADER.                                                           
000860     03  WS-EYECATCHER           PIC X(16)                                
000870                                 VALUE 'ORS0MNU-------WS'.                
000880     03  FILLER                  PIC X(16) VALUE SPACES.                  
000890*    Broken out for a display dump of the eyecatcher under TSO            
000900 01  WS-HEADER-X REDEFINES WS-HEADER.                                     
000910     03  WS-EYECATCHER-PROGRAM   PIC X(07).                               
000920     03  WS-EYECATCHER-DASHES    PIC X(07).                               
000930     03  WS-EYECATCHER-SUFFIX    PIC X(02).                               
000940     03  FILLER                  PIC X(16).                               
000950*                                                                         
000960 01  WS-CURRENT-DATE-TIME.                                                
000970     03  WS-TODAY                PIC 9(8).                                
000980     03  WS-NOW-HHMMSSCC         PIC 9(8).                                
000990     03  FILLER                  PIC X(04).                               
001000 01  WS-NOW-X REDEFINES WS-CURRENT-DATE-TIME.                             
001010     03  FILLER                  PIC X(8).                                
001020     03  WS-NOW-HHMMSS           PIC 9(6).                                
001030     03  FILLER                  PIC X(6).                                
001040*                                                                         
001050*    Full-word view of the print page/line counters                       
001060 01  WS-PAGE-CONTROL.                                                     
001070     03  WS-PAGE-NO              PIC 9(4) COMP.                           
001080     03  WS-LINE-CNT             PIC 9(4) COMP.                           
001090     03  FILLER                  PIC X(02).                               
001100 01  WS-PAGE-CONTROL-X REDEFINES WS-PAGE-CONTROL.                         
001110     03  FILLER                  PIC X(06).                               
001120*                                                                         
001130 01  WS-FILE-STATUSES.                                                    
001140     03  WS-MENUFILE-STATUS      PIC X(2) VALUE SPACES.                   
001150     03  WS-MNULIST-STATUS       PIC X(2) VALUE SPACES.                   
001160     03  FILLER                  PIC X(4).                                
001170*                                                                         
001180 01  WS-SWITCHES.                                                         
001190     03  WS-MENUFILE-EOF-SW      PIC X VALUE 'N'.                         
001200         88  MENUFILE-EOF            VALUE 'Y'.                           
001210     03  FILLER                  PIC X(03).                               
001220*                                                                         
001230 01  WS-COUNTERS.                                                         
001240     03  WS-ITEMS-READ           PIC S9(7) COMP VALUE ZERO.               
001250     03  WS-ITEMS-ACTIVE         PIC S9(7) COMP VALUE ZERO.               
001260     03  WS-ITEMS-INACTIVE       PIC S9(7) COMP VALUE ZERO.               
001270     03  FILLER                  PIC X(02).                               
001280*                                                                         
001290*    One detail line - NUMER/NAZWA/KATEGORIA/CENA/STATUS                  
001300 01  WS-DETAIL-LINE.                                                      
001310     03  WS-DL-ID                PIC 9(6).                                
001320     03  FILLER                  PIC X(02) VALUE SPACES.                  
001330     03  WS-DL-NAME              PIC X(30).                               
001340     03  FILLER                  PIC X(02) VALUE SPACES.                  
001350     03  WS-DL-CATEGORY          PIC X(15).                               
001360     03  FILLER                  PIC X(02) VALUE SPACES.                  
001370     03  WS-DL-PRICE             PIC ZZZZ9.99.                            
001380     03  FILLER                  PIC X(03) VALUE SPACES.                  
001390     03  WS-DL-STATUS            PIC X(10).                               
001400     03  FILLER                  PIC X(53) VALUE SPACES.                  
001410*                                                                         
001420 77  WS-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.               
001430 77  WS-COUNT-ED                 PIC ZZZZ9.                               
001440*                                                                         
001450 PROCEDURE DIVISION.                                                      
001460*                                                                         
001470*================================================================*        
001480* 000-MAIN - controls the whole menu listing run                 *        
001490*================================================================*        
001500 000-MAIN.                                                                
001510     ACCEPT WS-TODAY        FROM DATE YYYYMMDD.                           
001520     ACCEPT WS-NOW-HHMMSSCC FROM TIME.                                    
001530     MOVE ZERO TO WS-PAGE-NO WS-LINE-CNT.                                 
001540                                                                          
001550     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
001560     PERFORM 100-WRITE-HEADINGS THRU 100-EXIT.                            
001570     PERFORM 200-READ-MENU THRU 200-EXIT.                                 
001580     PERFORM 300-LIST-ONE-ITEM THRU 300-EXIT                              
001590             UNTIL MENUFILE-EOF.                                          
001600     PERFORM 500-WRITE-FOOTER THRU 500-EXIT.                              
001610     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
001620                                                                          
001630     DISPLAY 'ORS0MNU ITEMS READ        = ' WS-ITEMS-READ.                
001640     DISPLAY 'ORS0MNU ITEMS ACTIVE      = ' WS-ITEMS-ACTIVE.              
001650     DISPLAY 'ORS0MNU ITEMS INACTIVE    = ' WS-ITEMS-INACTIVE.            
001660     STOP RUN.                                                            
001670 000-EXIT.                                                                
001680     EXIT.                                                                
001690*                                                                         
001700*================================================================*        
001710* 100-WRITE-HEADINGS - title and column heading line             *        
001720*================================================================*        
001730 100-WRITE-HEADINGS.                                                      
001740     MOVE SPACES TO MNL-LINE-TEXT.                                        
001750     MOVE 'SPIS POZYCJI MENU' TO MNL-LINE-TEXT.                           
001760     WRITE MNL-PRINT-LINE.                                                
001770     MOVE SPACES TO MNL-LINE-TEXT.                                        
001780     WRITE MNL-PRINT-LINE.                                                
001790     MOVE SPACES TO MNL-LINE-TEXT.                                        
001800     STRING 'NUMER  NAZWA                           '                     
001810                                         DELIMITED BY SIZE                
001820            'KATEGORIA        CENA   STATUS'                              
001830                                         DELIMITED BY SIZE                
001840         INTO MNL-LINE-TEXT                                               
001850     END-STRING.                                                          
001860     WRITE MNL-PRINT-LINE.                                                
001870     ADD 3 TO WS-LINE-CNT.                                                
001880 100-EXIT.                                                                
001890     EXIT.                                                                
001900*                                                                         
001910*================================================================*        
001920* 200-READ-MENU                                                  *        
001930*================================================================*        
001940 200-READ-MENU.                                                           
001950     READ MENU-MASTER-FILE                                                
001960         AT END                                                           
001970             SET MENUFILE-EOF TO TRUE                                     
001980         NOT AT END                                                       
001990             ADD 1 TO WS-ITEMS-READ                                       
002000     END-READ.                                                            
002010 200-EXIT.                                                                
002020     EXIT.                                                                
002030*                                                                         
002040*================================================================*        
002050* 300-LIST-ONE-ITEM - format and write one detail line, active   *        
002060*   and inactive items both appear, flag is display only         *        
002070*================================================================*        
002080 300-LIST-ONE-ITEM.                                                       
002090     MOVE SPACES TO WS-DETAIL-LINE.                                       
002100     MOVE MNU-ID          TO WS-DL-ID.                                    
002110     MOVE MNU-NAME        TO WS-DL-NAME.                                  
002120     MOVE MNU-CATEGORY    TO WS-DL-CATEGORY.                              
002130     MOVE MNU-PRICE       TO WS-DL-PRICE.                                 
002140     IF MNU-IS-ACTIVE                                                     
002150         MOVE 'AKTYWNA' TO WS-DL-STATUS                                   
002160         ADD 1 TO WS-ITEMS-ACTIVE                                         
002170     ELSE                                                                 
002180         MOVE 'NIEAKTYWNA' TO WS-DL-STATUS                                
002190         ADD 1 TO WS-ITEMS-INACTIVE                                       
002200     END-IF.                                                              
002210     MOVE SPACES TO MNL-LINE-TEXT.                                        
002220     MOVE WS-DETAIL-LINE TO MNL-LINE-TEXT.                                
002230     WRITE MNL-PRINT-LINE.                                                
002240     ADD 1 TO WS-LINE-CNT.                                                
002250     PERFORM 200-READ-MENU THRU 200-EXIT.                                 
002260 300-EXIT.                                                                
002270     EXIT.                                                                
002280*                                                                         
002290*================================================================*        
002300* 500-WRITE-FOOTER - count of menu items listed                  *        
002310*================================================================*        
002320 500-WRITE-FOOTER.                                                        
002330     MOVE SPACES TO MNL-LINE-TEXT.                                        
002340     WRITE MNL-PRINT-LINE.                                                
002350     MOVE WS-ITEMS-READ TO WS-COUNT-ED.                                   
002360     MOVE SPACES TO MNL-LINE-TEXT.                                        
002370     STRING 'LICZBA POZYCJI MENU: '  DELIMITED BY SIZE                    
002380            WS-COUNT-ED             DELIMITED BY SIZE                     
002390         INTO MNL-LINE-TEXT                                               
002400     END-STRING.                                                          
002410     WRITE MNL-PRINT-LINE.                                                
002420 500-EXIT.                                                                
002430     EXIT.                                                                
002440*                                                                         
002450*================================================================*        
002460* 700-OPEN-FILES                                                 *        
002470*================================================================*        
002480 700-OPEN-FILES.                                                          
002490     OPEN INPUT  MENU-MASTER-FILE.                                        
002500     OPEN OUTPUT MENU-LISTING-FILE.                                       
002510     IF WS-MENUFILE-STATUS NOT = '00'                                     
002520         DISPLAY 'ORS0MNU - MENU MASTER OPEN ERROR RC='                   
002530                 WS-MENUFILE-STATUS                                       
002540         MOVE 16 TO WS-RETURN-CODE                                        
002550         PERFORM 900-ABORT-RUN THRU 900-EXIT                              
002560     END-IF.                                                              
002570 700-EXIT.                                                                
002580     EXIT.                                                                
002590*                                                                         
002600*================================================================*        
002610* 790-CLOSE-FILES                                                *        
002620*================================================================*        
002630 790-CLOSE-FILES.                                                         
002640     CLOSE MENU-MASTER-FILE                                               
002650           MENU-LISTING-FILE.                                             
002660 790-EXIT.                                                                
002670     EXIT.                                                                
002680*                                                                         
002690*================================================================*        
002700* 900-ABORT-RUN - fatal file error, terminate the run            *        
002710*================================================================*        
002720 900-ABORT-RUN.                                                           
002730     DISPLAY 'ORS0MNU - RUN ABORTED, SEE PRECEDING MESSAGES'.             
002740     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
002750     STOP RUN.                                                            
002760 900-EXIT.                                                                
002770     EXIT.                                                                
