000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORSCP06                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Public order status *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORSCP06                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Record layout for the public order status view (PUBVIEW). *        
000310*      Published by ORS0SNP for every active order on the regist *        
000320*      deliberately thin, carrying only the fields a customer-fa *        
000330*      status board is entitled to see.  No prices, no item deta *        
000340*      no internal order id.                                     *        
000350*                                                                *        
000360* CHANGE ACTIVITY :                                              *        
000370*      $SEG(ORSCP06),COMP(ORSYS),PROD(ORDREG  ):                 *        
000380*                                                                *        
000390* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000400* $D0= I00421 100 870702 BKW    : INITIAL VERSION - PUBLIC STATU *        
000410* $D1= I01072 200 020815 KDM    : DROPPED CUSTOMER NAME FIELD -  *        
000420*                                                                *        
000430******************************************************************        
000440*                                                                *        
000450* Public order view record - fixed length, sequential            *        
000460* file, rebuilt in full on every snapshot run                    *        
000470******************************************************************        
000480                                                                          
000490 03  PUB-ORDER-NUMBER            PIC 9(6).                                
000500 03  PUB-STATUS                  PIC X(14).                               
000510 03  PUB-TYPE                    PIC X(12).                               
000520*    Reserved for expansion - do not use without DP approval              
000530 03  FILLER                      PIC X(04).                               
