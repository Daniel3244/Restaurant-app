000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORSCP08                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Status change reque *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORSCP08                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      Record layout for incoming status-change requests read fr *        
000310*      the status-request file (STCHREQ) by ORS0CHG - order id a *        
000320*      the new status requested for it.  Validated, applied and  *        
000330*      journalled one request at a time.                         *        
000340*                                                                *        
000350* CHANGE ACTIVITY :                                              *        
000360*      $SEG(ORSCP08),COMP(ORSYS),PROD(ORDREG  ):                 *        
000370*                                                                *        
000380* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000390* $D0= I00419 100 870625 BKW    : INITIAL VERSION - STATUS REQUE *        
000400*                                                                *        
000410******************************************************************        
000420*                                                                *        
000430* Status change request record - fixed length, sequential        *        
000440* file, arrival order, one record per requested change           *        
000450******************************************************************        
000460                                                                          
000470 03  SRQ-ORDER-ID                PIC 9(8).                                
000480 03  SRQ-NEW-STATUS              PIC X(14).                               
000490*    Reserved for expansion - do not use without DP approval              
000500 03  FILLER                      PIC X(04).                               
