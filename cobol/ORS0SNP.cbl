000100******************************************************************        
000110*                                                                *        
000120* CONTROL BLOCK NAME = ORS0SNP                                   *        
000130*                                                                *        
000140* DESCRIPTIVE NAME = Order Register System - Active Orders Snaps *        
000150*                                                                *        
000160* @BANNER_START                                                  *        
000170* PROPERTY OF NOVA GASTRO SYSTEMS - DATA PROCESSING DEPT         *        
000180*                                                                *        
000190* ORS-SYS                ORS0SNP                                 *        
000200*                                                                *        
000210* (C) Copyright 1987, 2005  Nova Gastro Systems                  *        
000220*                                                                *        
000230* ORDER REGISTER SYSTEM                                          *        
000240* (Element of the Order Register / Reporting subsystem)          *        
000250* @BANNER_END                                                    *        
000260*                                                                *        
000270* STATUS = PRODUCTION                                            *        
000280*                                                                *        
000290* FUNCTION =                                                     *        
000300*      This module builds the public active-orders view consumed *        
000310*      the front-of-house status board.  Every order on the regi *        
000320*      that has not reached Zrealizowane is selected, regardless *        
000330*      order date, and written out in order-date / order-number  *        
000340*      sequence using a sort with an input procedure to do the   *        
000350*      selection and an output procedure to lay down the public  *        
000360*      record - the sort key itself never appears on the output  *        
000370*                                                                *        
000380* CHANGE ACTIVITY :                                              *        
000390*      $SEG(ORS0SNP),COMP(ORSYS),PROD(ORDREG  ):                 *        
000400*                                                                *        
000410* PN= REASON   REL YYMMDD HDXINIT : REMARKS                      *        
000420* $D0= I00421 100 870630 BKW    : INITIAL VERSION - ACTIVE ORDER *        
000430* $D1= I00914 140 981204 EOL    : Y2K REVIEW - NO DATE ARITHMETI *        
000440*                                                                *        
000450******************************************************************        
000460                                                                          
000470 IDENTIFICATION DIVISION.                                                 
000480 PROGRAM-ID.     ORS0SNP.                                                 
000490 AUTHOR.         B KOWALCZYK.                                             
000500 INSTALLATION.   NOVA GASTRO SYSTEMS - DATA PROCESSING.                   
000510 DATE-WRITTEN.   JUNE 1987.                                               
000520 DATE-COMPILED.                                                           
000530 SECURITY.       NOVA GASTRO SYSTEMS - DP DEPARTMENT CONFIDENTIAL.        
000540*                                                                         
000550                                                                          
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM                                                   
000600     UPSI-0 ON  STATUS IS ORS-RERUN-SWITCH                                
000610           OFF STATUS IS ORS-NORMAL-RUN                                   
000620     CLASS ORS-NUMERIC-CLASS IS '0' THRU '9'.                             
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT ORDER-REGISTER-FILE ASSIGN TO ORDREG                          
000660         ORGANIZATION IS SEQUENTIAL                                       
000670         FILE STATUS  IS WS-ORDREG-STATUS.                                
000680                                                                          
000690     SELECT SNAPSHOT-SORT-FILE  ASSIGN TO SORTWK2.                        
000700                                                                          
000710     SELECT PUBLIC-VIEW-FILE   ASSIGN TO PUBVIEW                          
000720         ORGANIZATION IS SEQUENTIAL                                       
000730         FILE STATUS  IS WS-PUBVIEW-STATUS.                               
000740                                                                          
000750 DATA DIVISION.                                                           
000760 FILE SECTION.                                                            
000770*                                                                         
000780 FD  ORDER-REGISTER-FILE.                                                 
000790 01  ORD-RECORD.                                                          
000800     COPY ORSCP02.                                                        
000810*                                                                         
000820*    Sort key carries order date/number - neither field survives          
000830*    onto the public view, they exist only to drive the sort              
000840 SD  SNAPSHOT-SORT-FILE.                                                  
000850 01  SRT-RECORD.                                                          
000860     03  SRT-ORD-DATE            PIC 9(8).                                
000870     03  SRT-ORD-NUMBER          PIC 9(6).                                
000880     03  SRT-PUB-STATUS          PIC X(14).                               
000890     03  SRT-PUB-TYPE            PIC X(12).                               
000900     03  FILLER                  PIC X(04).                               
000910*                                                                         
000920 FD  PUBLIC-VIEW-FILE.                                                    
000930 01  PUB-RECORD.                                                          
000940     COPY ORSCP06.                                                        
000950*                                                                         
000960 WORKING-STORAGE SECTION.                                                 
000970*                                                                         
000980*----------------------------------------------------------------*        
000990* Run time eye-catcher for this invocation                       *        
001000*----------------------------------------------------------------*        
001010 01  WS-HEADER.                                                           
001020     03  WS-EYECATCHER           PIC X(16)                                
001030                                 VALUE 'ORS0SNP-------WS'.                
001040     03  WS-RUN-DATE             PIC 9(8).                                
001050     03  WS-RUN-TIME             PIC 9(6).                                
001060     03  FILLER                  PIC X(10) VALUE SPACES.                  
001070 01  WS-HEADER-X REDEFINES WS-HEADER.                                     
001080     03  FILLER                  PIC X(16).                               
001090     03  WS-RUN-DATE-X           PIC X(08).                               
001100     03  FILLER                  PIC X(16).                               
001110*                                                                         
001120*    Date/time the run was started - broken out for convenience           
001130 01  WS-CURRENT-DATE-TIME.                                                
001140     03  WS-TODAY                PIC 9(8).                                
001150     03  WS-NOW-HHMMSSCC         PIC 9(8).                                
001160     03  FILLER                  PIC X(04).                               
001170 01  WS-NOW-X REDEFINES WS-CURRENT-DATE-TIME.                             
001180     03  FILLER                  PIC X(8).                                
001190     03  WS-NOW-HHMMSS           PIC 9(6).                                
001200     03  FILLER                  PIC X(6).                                
001210*                                                                         
001220 01  WS-FILE-STATUSES.                                                    
001230     03  WS-ORDREG-STATUS        PIC X(2) VALUE SPACES.                   
001240     03  WS-PUBVIEW-STATUS       PIC X(2) VALUE SPACES.                   
001250     03  FILLER                  PIC X(02).                               
001260*                                                                         
001270 01  WS-SWITCHES.                                                         
001280     03  WS-ORDREG-EOF-SW        PIC X VALUE 'N'.                         
001290         88  ORDREG-EOF              VALUE 'Y'.                           
001300     03  WS-SORTOUT-EOF-SW       PIC X VALUE 'N'.                         
001310         88  SORTOUT-EOF             VALUE 'Y'.                           
001320     03  FILLER                  PIC X(04).                               
001330*                                                                         
001340 01  WS-COUNTERS.                                                         
001350     03  WS-ORDERS-READ          PIC S9(7) COMP VALUE ZERO.               
001360     03  WS-ACTIVE-SELECTED      PIC S9(7) COMP VALUE ZERO.               
001370     03  WS-VIEWS-WRITTEN        PIC S9(7) COMP VALUE ZERO.               
001380     03  FILLER                  PIC X(02).                               
001390 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                                 
001400     03  WS-COUNTERS-BYTES       PIC X(14).                               
001410*                                                                         
001420 77  WS-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.               
001430*                                                                         
001440 PROCEDURE DIVISION.                                                      
001450*                                                                         
001460*================================================================*        
001470* 000-MAIN - controls the whole snapshot run                     *        
001480*================================================================*        
001490 000-MAIN.                                                                
001500     ACCEPT WS-TODAY        FROM DATE YYYYMMDD.                           
001510     ACCEPT WS-NOW-HHMMSSCC FROM TIME.                                    
001520     MOVE WS-TODAY          TO WS-RUN-DATE.                               
001530     MOVE WS-NOW-HHMMSS     TO WS-RUN-TIME.                               
001540                                                                          
001550     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
001560     PERFORM 710-SORT-ACTIVE-ORDERS THRU 710-EXIT.                        
001570     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
001580                                                                          
001590     DISPLAY 'ORS0SNP ORDERS READ       = ' WS-ORDERS-READ.               
001600     DISPLAY 'ORS0SNP ACTIVE SELECTED   = ' WS-ACTIVE-SELECTED.           
001610     DISPLAY 'ORS0SNP VIEWS WRITTEN     = ' WS-VIEWS-WRITTEN.             
001620     STOP RUN.                                                            
001630 000-EXIT.                                                                
001640     EXIT.                                                                
001650*                                                                         
001660*================================================================*        
001670* 700-OPEN-FILES                                                 *        
001680*================================================================*        
001690 700-OPEN-FILES.                                                          
001700     OPEN OUTPUT PUBLIC-VIEW-FILE.                                        
001710                                                                          
001720     IF WS-PUBVIEW-STATUS NOT = '00'                                      
001730         DISPLAY 'ORS0SNP - PUBLIC VIEW OPEN ERROR RC='                   
001740                 WS-PUBVIEW-STATUS                                        
001750         MOVE 16 TO WS-RETURN-CODE                                        
001760         PERFORM 900-ABORT-RUN THRU 900-EXIT                              
001770     END-IF.                                                              
001780 700-EXIT.                                                                
001790     EXIT.                                                                
001800*                                                                         
001810*================================================================*        
001820* 710-SORT-ACTIVE-ORDERS - sort drives the whole selection and   *        
001830*   formatting of the public view from the order register       *         
001840*================================================================*        
001850 710-SORT-ACTIVE-ORDERS.                                                  
001860     SORT SNAPSHOT-SORT-FILE                                              
001870         ON ASCENDING KEY SRT-ORD-DATE SRT-ORD-NUMBER                     
001880         INPUT PROCEDURE IS 200-SELECT-ACTIVE-ORDER THRU 200-EXIT         
001890         OUTPUT PROCEDURE IS 300-WRITE-PUBLIC-VIEW THRU 300-EXIT.         
001900 710-EXIT.                                                                
001910     EXIT.                                                                
001920*                                                                         
001930*================================================================*        
001940* 200-SELECT-ACTIVE-ORDER - sort input procedure - reads the     *        
001950*   register and releases every order not yet Zrealizowane       *        
001960*================================================================*        
001970 200-SELECT-ACTIVE-ORDER.                                                 
001980     OPEN INPUT ORDER-REGISTER-FILE.                                      
001990     PERFORM 210-READ-ONE-ORDER THRU 210-EXIT.                            
002000     PERFORM 220-SELECT-ONE-ORDER THRU 220-EXIT                           
002010             UNTIL ORDREG-EOF.                                            
002020     CLOSE ORDER-REGISTER-FILE.                                           
002030*                                                                         
002040*    210-READ-ONE-ORDER / 220-SELECT-ONE-ORDER fall inside the            
002050*    input procedure range and must stay ahead of 200-EXIT                
002060 210-READ-ONE-ORDER.                                                      
002070     READ ORDER-REGISTER-FILE                                             
002080         AT END                                                           
002090             SET ORDREG-EOF TO TRUE                                       
002100         NOT AT END                                                       
002110             ADD 1 TO WS-ORDERS-READ                                      
002120     END-READ.                                                            
002130 210-EXIT.                                                                
002140     EXIT.                                                                
002150*                                                                         
002160 220-SELECT-ONE-ORDER.                                                    
002170     IF ORD-STATUS NOT = 'Zrealizowane'                                   
002180         MOVE ORD-DATE     TO SRT-ORD-DATE                                
002190         MOVE ORD-NUMBER   TO SRT-ORD-NUMBER                              
002200         MOVE ORD-STATUS   TO SRT-PUB-STATUS                              
002210         MOVE ORD-TYPE     TO SRT-PUB-TYPE                                
002220         RELEASE SRT-RECORD                                               
002230         ADD 1 TO WS-ACTIVE-SELECTED                                      
002240     END-IF.                                                              
002250     PERFORM 210-READ-ONE-ORDER THRU 210-EXIT.                            
002260 220-EXIT.                                                                
002270     EXIT.                                                                
002280 200-EXIT.                                                                
002290     EXIT.                                                                
002300*                                                                         
002310*================================================================*        
002320* 300-WRITE-PUBLIC-VIEW - sort output procedure - returns the    *        
002330*   sorted rows and formats the public view record for each      *        
002340*================================================================*        
002350 300-WRITE-PUBLIC-VIEW.                                                   
002360     PERFORM 310-RETURN-ONE-SORTED THRU 310-EXIT.                         
002370     PERFORM 320-WRITE-ONE-PUBLIC-VIEW THRU 320-EXIT                      
002380             UNTIL SORTOUT-EOF.                                           
002390*                                                                         
002400*    310-RETURN-ONE-SORTED / 320-WRITE-ONE-PUBLIC-VIEW fall inside        
002410*    the output procedure range and must stay ahead of 300-EXIT           
002420 310-RETURN-ONE-SORTED.                                                   
002430     RETURN SNAPSHOT-SORT-FILE                                            
002440         AT END SET SORTOUT-EOF TO TRUE                                   
002450     END-RETURN.                                                          
002460 310-EXIT.                                                                
002470     EXIT.                                                                
002480*                                                                         
002490 320-WRITE-ONE-PUBLIC-VIEW.                                               
002500     MOVE SRT-ORD-NUMBER     TO PUB-ORDER-NUMBER.                         
002510     MOVE SRT-PUB-STATUS     TO PUB-STATUS.                               
002520     MOVE SRT-PUB-TYPE       TO PUB-TYPE.                                 
002530     WRITE PUB-RECORD.                                                    
002540     ADD 1 TO WS-VIEWS-WRITTEN.                                           
002550     PERFORM 310-RETURN-ONE-SORTED THRU 310-EXIT.                         
002560 320-EXIT.                                                                
002570     EXIT.                                                                
002580 300-EXIT.                                                                
002590     EXIT.                                                                
002600*                                                                         
002610*================================================================*        
002620* 790-CLOSE-FILES                                                *        
002630*================================================================*        
002640 790-CLOSE-FILES.                                                         
002650     CLOSE PUBLIC-VIEW-FILE.                                              
002660 790-EXIT.                                                                
002670     EXIT.                                                                
002680*                                                                         
002690*================================================================*        
002700* 900-ABORT-RUN - fatal file error, terminate the run            *        
002710*================================================================*        
002720 900-ABORT-RUN.                                                           
002730     DISPLAY 'ORS0SNP - RUN ABORTED, SEE PRECEDING MESSAGES'.             
002740     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
002750     STOP RUN.                                                            
002760 900-EXIT.                                                                
002770     EXIT.                                                                
